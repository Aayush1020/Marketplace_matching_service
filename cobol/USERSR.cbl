000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID.  USERSR.
000120       AUTHOR.  R K LAMBERT.
000130       INSTALLATION.  REPLICA EXCHANGE DATA CENTER.
000140       DATE-WRITTEN.  04/02/92.
000150       DATE-COMPILED.
000160       SECURITY.  NONE.
000170      ******************************************************************
000180      *    PROGRAM:  USERSR                                          *
000190      *    FUNCTION:  USER MASTER MAINTENANCE SUBPROGRAM.  HOLDS THE  *
000200      *    USER TABLE FOR THE LIFE OF THE RUN AND BACKS IT WITH THE   *
000210      *    USER-MASTER FILE AT END OF JOB.  CALLED BY MKTBATCH AND    *
000220      *    MKTSEED TO CREATE-IF-ABSENT AND LOOK UP MARKETPLACE USERS  *
000230      *    BY NUMERIC ID OR BY NAME (CASE FOLDED TO UPPER FOR COMPARE)*
000240      *    THE LOGIC HERE IS A TWIN OF ITEMSR - SEE THAT MEMBER FOR   *
000250      *    COMMENTARY THAT IS NOT REPEATED BELOW.                     *
000260      *                                                                *
000270      *    CALLING SEQUENCE -                                         *
000280      *      CALL "USERSR" USING USR-FUNCTION  USR-NAME-ARG           *
000290      *                           USR-ID-ARG   USR-FOUND-SW.          *
000300      *      USR-FUNCTION = "FINDCREA" CREATE USER IF NOT ON FILE,    *
000310      *                                USR-FOUND-SW = Y IF IT ALREADY *
000320      *                                EXISTED, N IF NEWLY ASSIGNED.  *
000330      *                     "FINDID  " LOOK UP BY USR-ID-ARG, RETURN  *
000340      *                                USR-NAME-ARG AND FOUND SWITCH. *
000350      *                     "FINDNAME" LOOK UP BY USR-NAME-ARG,       *
000360      *                                RETURN USR-ID-ARG AND SWITCH.  *
000370      *                     "WRTMAST " WRITE THE USER-MASTER FILE.    *
000380      ******************************************************************
000390      *                       C H A N G E   L O G                     *
000400      ******************************************************************
000410      *    DATE     BY   REQUEST    DESCRIPTION                   RKL0492
000420      *    -------- ---  ---------  ----------------------------  RKL0492
000430      *    04/02/92  RKL  INIT      ORIGINAL USER LOOKUP/CREATE   RKL0492
000440      *                             LOGIC, TWIN OF ITEMSR.        RKL0492
000450      *    11/18/93  RKL  CR-0118   ADDED FINDNAME FUNCTION FOR   RKL1193
000460      *                             THE QUERY REPORTS.            RKL1193
000470      *    07/09/95  DWT  CR-0231   RAISED USER TABLE TO 200      DWT0795
000480      *                             ENTRIES.                      DWT0795
000490      *    03/14/98  DWT  CR-0309   CASE-FOLD COMPARE ON CREATE   DWT0398
000500      *                             SO NAMES THAT DIFFER ONLY BY  DWT0398
000510      *                             CASE SHARE ONE USER ROW.      DWT0398
000520      *    11/30/98  MJO  Y2K-0041  YEAR 2000 REVIEW - NO 2-DIGIT MJO1198
000530      *                             YEAR FIELDS IN THIS MODULE.   MJO1198
000540      *                             PASS.                         MJO1198
000550      *    02/22/01  MJO  CR-0412   ADDED WRTMAST FUNCTION - THE  MJO0201
000560      *                             MASTER IS NOW WRITTEN ONCE AT MJO0201
000570      *                             END OF JOB, NOT EVERY CALL.   MJO0201
000580      *    09/05/04  SAP  CR-0488   WIDENED USR-NAME TO 30 TO     SAP0904
000590      *                             MATCH THE TRANSACTION FILE    SAP0904
000600      *                             LAYOUT.                       SAP0904
000602      *    03/11/05  DWT  CR-0502   ADDED WS-MAX-USERS GUARD SO   DWT0305
000604      *                             0200 STOPS SILENTLY INSTEAD   DWT0305
000606      *                             OF OVERRUNNING THE 200-ENTRY  DWT0305
000608      *                             TABLE.                        DWT0305
000610      ******************************************************************
000620       ENVIRONMENT DIVISION.
000630       CONFIGURATION SECTION.
000640       SOURCE-COMPUTER.  IBM-370.
000650       OBJECT-COMPUTER.  IBM-370.
000660       SPECIAL-NAMES.
000670           C01 IS TOP-OF-FORM.
000680       INPUT-OUTPUT SECTION.
000690       FILE-CONTROL.
000700           SELECT USER-MASTER ASSIGN TO USERMAST
000710               ORGANIZATION IS SEQUENTIAL
000720               FILE STATUS IS WS-USRFIL-STATUS.
000730       DATA DIVISION.
000740       FILE SECTION.
000750       FD  USER-MASTER
000760           LABEL RECORDS ARE STANDARD
000770           RECORDING MODE IS F.
000780       01  USR-RECORD.
000790           COPY USRFIL.
000800       WORKING-STORAGE SECTION.
000810      ******************************************************************
000820      *    FILE STATUS AND RETURN-CODE WORK AREAS                     *
000830      ******************************************************************
000840       01  WS-USRFIL-STATUS            PIC X(02)   VALUE "00".
000850       01  WS-RETURN-CODE-NUM          PIC S9(04)  COMP VALUE ZERO.
000860       01  WS-RETURN-CODE-ALPHA REDEFINES WS-RETURN-CODE-NUM
000870                                       PIC X(02).
000875       77  WS-MAX-USERS                PIC S9(04)  COMP VALUE 200.
000880      ******************************************************************
000890      *    RUN-DATE WORK AREA (STAMPED INTO LOG LINES, NOT THE FILE)   *
000900      ******************************************************************
000910       01  WS-RUN-DATE                 PIC 9(08)   VALUE ZERO.
000920       01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
000930           05  WS-RUN-YYYY              PIC 9(04).
000940           05  WS-RUN-MM                PIC 9(02).
000950           05  WS-RUN-DD                PIC 9(02).
000960      ******************************************************************
000970      *    CASE-FOLD COMPARE WORK AREA                                *
000980      ******************************************************************
000990       01  WS-COMPARE-NAME.
001000           05  WS-COMPARE-NAME-TEXT     PIC X(30).
001010       01  WS-COMPARE-NAME-CHARS REDEFINES WS-COMPARE-NAME.
001020           05  WS-COMPARE-CHAR OCCURS 30 TIMES
001030                                       PIC X(01).
001040      ******************************************************************
001050      *    THE USER TABLE - IN-MEMORY MASTER FOR THE LIFE OF THE RUN   *
001060      ******************************************************************
001070       01  USR-TABLE.
001080           05  USR-COUNT               PIC S9(04) COMP VALUE ZERO.
001090           05  USR-ENTRY OCCURS 200 TIMES
001100                         INDEXED BY USR-IX.
001110               COPY USRFIL.
001120               10  USR-NAME-UC          PIC X(30).
001130       LINKAGE SECTION.
001140       01  USR-FUNCTION                PIC X(08).
001150       01  USR-NAME-ARG                PIC X(30).
001160       01  USR-ID-ARG                  PIC 9(09).
001170       01  USR-FOUND-SW                PIC X(01).
001180      ******************************************************************
001190       PROCEDURE DIVISION USING USR-FUNCTION USR-NAME-ARG
001200                                 USR-ID-ARG   USR-FOUND-SW.
001210       0100-USERSR-MAIN.
001220           MOVE "N" TO USR-FOUND-SW.
001230           IF USR-FUNCTION = "FINDCREA"
001240               PERFORM 0200-FIND-OR-CREATE THRU 0200-EXIT
001250           ELSE
001260           IF USR-FUNCTION = "FINDID  "
001270               PERFORM 0300-FIND-BY-ID THRU 0300-EXIT
001280           ELSE
001290           IF USR-FUNCTION = "FINDNAME"
001300               PERFORM 0400-FIND-BY-NAME THRU 0400-EXIT
001310           ELSE
001320           IF USR-FUNCTION = "WRTMAST "
001330               PERFORM 0500-WRITE-MASTER THRU 0500-EXIT.
001340           GOBACK.
001350      ******************************************************************
001360      *    0200 - CREATE USER IF ITS NAME IS NOT ALREADY ON FILE       *
001370      ******************************************************************
001380       0200-FIND-OR-CREATE.
001390           MOVE USR-NAME-ARG TO WS-COMPARE-NAME-TEXT.
001400           INSPECT WS-COMPARE-NAME-TEXT CONVERTING
001410               "abcdefghijklmnopqrstuvwxyz" TO
001420               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001430           PERFORM 0210-SCAN-FOR-NAME
001440               VARYING USR-IX FROM 1 BY 1
001450               UNTIL USR-IX > USR-COUNT.
001460           IF USR-FOUND-SW = "Y"
001470               GO TO 0200-EXIT.
001472           IF USR-COUNT NOT < WS-MAX-USERS
001474               GO TO 0200-EXIT.
001480           ADD 1 TO USR-COUNT.
001490           SET USR-IX TO USR-COUNT.
001500           MOVE USR-COUNT       TO USR-USER-ID (USR-IX).
001510           MOVE USR-NAME-ARG    TO USR-NAME (USR-IX).
001520           MOVE WS-COMPARE-NAME-TEXT TO USR-NAME-UC (USR-IX).
001530           MOVE USR-COUNT       TO USR-ID-ARG.
001540           MOVE "N" TO USR-FOUND-SW.
001550       0200-EXIT.
001560           EXIT.
001570       0210-SCAN-FOR-NAME.
001580           IF USR-NAME-UC (USR-IX) = WS-COMPARE-NAME-TEXT
001590               MOVE USR-USER-ID (USR-IX) TO USR-ID-ARG
001600               MOVE "Y" TO USR-FOUND-SW
001610               SET USR-IX TO USR-COUNT.
001620      ******************************************************************
001630      *    0300 - LOOK UP A USER BY ITS NUMERIC ID                     *
001640      ******************************************************************
001650       0300-FIND-BY-ID.
001660           PERFORM 0310-SCAN-FOR-ID
001670               VARYING USR-IX FROM 1 BY 1
001680               UNTIL USR-IX > USR-COUNT.
001690       0300-EXIT.
001700           EXIT.
001710       0310-SCAN-FOR-ID.
001720           IF USR-USER-ID (USR-IX) = USR-ID-ARG
001730               MOVE USR-NAME (USR-IX) TO USR-NAME-ARG
001740               MOVE "Y" TO USR-FOUND-SW
001750               SET USR-IX TO USR-COUNT.
001760      ******************************************************************
001770      *    0400 - LOOK UP A USER BY NAME, NO CREATE                    *
001780      ******************************************************************
001790       0400-FIND-BY-NAME.
001800           MOVE USR-NAME-ARG TO WS-COMPARE-NAME-TEXT.
001810           INSPECT WS-COMPARE-NAME-TEXT CONVERTING
001820               "abcdefghijklmnopqrstuvwxyz" TO
001830               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001840           PERFORM 0210-SCAN-FOR-NAME
001850               VARYING USR-IX FROM 1 BY 1
001860               UNTIL USR-IX > USR-COUNT.
001870       0400-EXIT.
001880           EXIT.
001890      ******************************************************************
001900      *    0500 - WRITE THE USER-MASTER FILE AT END OF JOB             *
001910      ******************************************************************
001920       0500-WRITE-MASTER.
001930           OPEN OUTPUT USER-MASTER.
001940           IF WS-USRFIL-STATUS NOT = "00"
001950               GO TO 0500-EXIT.
001960           PERFORM 0510-WRITE-ONE-USER
001970               VARYING USR-IX FROM 1 BY 1
001980               UNTIL USR-IX > USR-COUNT.
001990           CLOSE USER-MASTER.
002000       0500-EXIT.
002010           EXIT.
002020       0510-WRITE-ONE-USER.
002030           MOVE SPACES               TO USR-RECORD.
002040           MOVE USR-USER-ID (USR-IX) TO USR-USER-ID IN USR-RECORD.
002050           MOVE USR-NAME (USR-IX)    TO USR-NAME IN USR-RECORD.
002060           WRITE USR-RECORD.
