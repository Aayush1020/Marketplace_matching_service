000100      ******************************************************************
000110      *    MEMBER:  TRNFIL                                            *
000120      *    DESCRIBES THE BATCH TRANSACTION RECORD READ FROM THE       *
000130      *    TRANSACTION-FILE.  ONE LOGICAL COMMAND PER RECORD, FIELDS  *
000140      *    SPACE-DELIMITED, UNSTRUNG INTO THE GENERIC OPERAND SLOTS   *
000150      *    BELOW.  REDEFINED VIEWS GIVE EACH COMMAND ITS OWN NAMES.   *
000160      ******************************************************************
000170      *    03/06  DWT  ORIGINAL MEMBER - REPLACES SCREEN-KEYED INPUT  *
000180      *    04/02  DWT  WIDENED OPERAND-1/2 TO 30 FOR LONG ITEM NAMES  *
000190      ******************************************************************
000200       10  TRN-COMMAND                 PIC X(20).
000210           88  TRN-CREATE-USER         VALUE "CREATE-USER".
000220           88  TRN-CREATE-ITEM         VALUE "CREATE-ITEM".
000230           88  TRN-SUBMIT-ORDER        VALUE "SUBMIT-ORDER".
000240           88  TRN-CANCEL-ORDER        VALUE "CANCEL-ORDER".
000250           88  TRN-QUERY-ORDERBOOK     VALUE "QUERY-ORDERBOOK".
000260           88  TRN-QUERY-TRADES        VALUE "QUERY-TRADES".
000270           88  TRN-QUERY-METRICS       VALUE "QUERY-METRICS".
000280       10  TRN-OPERAND-1               PIC X(30).
000290       10  TRN-OPERAND-2               PIC X(30).
000300       10  TRN-OPERAND-3               PIC X(08).
000310       10  TRN-OPERAND-4               PIC X(08).
000320       10  TRN-OPERAND-5               PIC X(10).
000330       10  TRN-OPERAND-6               PIC X(05).
000340       10  FILLER                      PIC X(21).
000350      ******************************************************************
000360      *    REDEFINED VIEW - CREATE-USER / CREATE-ITEM                 *
000370      ******************************************************************
000380       10  TRN-NAME-VIEW REDEFINES TRN-OPERAND-1.
000390           15  TRN-MASTER-NAME         PIC X(30).
000400      ******************************************************************
000410      *    REDEFINED VIEW - SUBMIT-ORDER                              *
000420      ******************************************************************
000430       10  TRN-SUBMIT-VIEW REDEFINES TRN-OPERAND-1.
000440           15  TRN-SUB-USER-REF        PIC X(30).
000450       10  TRN-SUBMIT-VIEW-2 REDEFINES TRN-OPERAND-2.
000460           15  TRN-SUB-ITEM-REF        PIC X(30).
000470       10  TRN-SUBMIT-VIEW-3 REDEFINES TRN-OPERAND-3.
000480           15  TRN-SUB-SIDE            PIC X(04).
000490           15  FILLER                  PIC X(04).
000500       10  TRN-SUBMIT-VIEW-4 REDEFINES TRN-OPERAND-4.
000510           15  TRN-SUB-ORDER-TYPE      PIC X(08).
000520       10  TRN-SUBMIT-VIEW-5 REDEFINES TRN-OPERAND-5.
000530           15  TRN-SUB-PRICE-TEXT      PIC X(10).
000540       10  TRN-SUBMIT-VIEW-6 REDEFINES TRN-OPERAND-6.
000550           15  TRN-SUB-QUANTITY-TEXT   PIC X(05).
000560      ******************************************************************
000570      *    REDEFINED VIEW - CANCEL-ORDER (OPERAND IS A NUMERIC ORDER   *
000580      *    ID ONLY - NO NAME LOOKUP ON THIS ONE)                       *
000590      ******************************************************************
000600       10  TRN-REF-VIEW REDEFINES TRN-OPERAND-1.
000610           15  TRN-ORDER-ID-TEXT       PIC X(09).
000620           15  FILLER                  PIC X(21).
000630      ******************************************************************
000640      *    REDEFINED VIEW - QUERY-ORDERBOOK / QUERY-TRADES (OPERAND IS *
000650      *    AN ITEM REFERENCE - NUMERIC ID OR NAME, SAME AS SUBMIT'S    *
000660      *    ITEM OPERAND)                                               *
000670      ******************************************************************
000680       10  TRN-ITEMREF-VIEW REDEFINES TRN-OPERAND-1.
000690           15  TRN-QRY-ITEM-REF        PIC X(30).
