000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID.  MKTBATCH.
000120       AUTHOR.  D W TRENT.
000130       INSTALLATION.  REPLICA EXCHANGE DATA CENTER.
000140       DATE-WRITTEN.  03/06/92.
000150       DATE-COMPILED.
000160       SECURITY.  NONE.
000170      ******************************************************************
000180      *    PROGRAM:  MKTBATCH                                         *
000190      *    FUNCTION:  MARKETPLACE BATCH DRIVER.  CALLS MKTSEED ONCE   *
000200      *    AT STARTUP TO LOAD THE FIXED SEED ITEMS/USERS/ORDERS, THEN *
000210      *    READS THE TRANSACTION-FILE ONE COMMAND PER RECORD AND      *
000220      *    DISPATCHES CREATE-USER, CREATE-ITEM, SUBMIT-ORDER,         *
000230      *    CANCEL-ORDER, QUERY-ORDERBOOK, QUERY-TRADES AND            *
000240      *    QUERY-METRICS AGAINST ITEMSR/USERSR/ORDERSR/MATCHSR.       *
000250      *    WRITES ALL COMMAND RESULTS AND LISTINGS TO THE REPORT      *
000260      *    FILE.  REPLACES THE OLD SELL/FUNDPR SCREEN DIALOGS - THERE *
000270      *    IS NO OPERATOR AT A TERMINAL IN THIS JOB.                  *
000280      *                                                                *
000290      *    AT END OF JOB, ORDERSR IS TOLD TO WRITE THE ORDER-LEDGER   *
000300      *    AND TRADE-LEDGER FILES, AND ITEMSR/USERSR ARE TOLD TO      *
000310      *    WRITE THE ITEM-MASTER AND USER-MASTER FILES.               *
000320      ******************************************************************
000330      *                       C H A N G E   L O G                     *
000340      ******************************************************************
000350      *    DATE     BY   REQUEST    DESCRIPTION                   DWT0392
000360      *    -------- ---  ---------  ----------------------------  DWT0392
000370      *    03/06/92  DWT  INIT      ORIGINAL DRIVER, REPLACES THE DWT0392
000380      *                             SELL/FUNDPR SCREEN DIALOGS    DWT0392
000390      *                             WITH A TRANSACTION-FILE LOOP. DWT0392
000400      *    11/18/93  RKL  CR-0118   SUBMIT-ORDER NOW CALLS        RKL1193
000410      *                             MATCHSR RIGHT AFTER ORDERSR   RKL1193
000420      *                             FILES THE ORDER OPEN.         RKL1193
000430      *    03/14/98  DWT  CR-0309   NO CHANGE HERE - FALLBACK     DWT0398
000440      *                             PRICE LADDER LIVES IN ORDERSR.DWT0398
000450      *    11/30/98  MJO  Y2K-0041  YEAR 2000 REVIEW -            MJO1198
000460      *                             WS-RUN-DATE ALREADY CARRIES A MJO1198
000470      *                             4-DIGIT YEAR.                 MJO1198
000480      *    02/22/01  MJO  CR-0412   LEDGERS NOW WRITTEN ONCE      MJO0201
000490      *                             AT END OF JOB - ADDED THE     MJO0201
000500      *                             WRTMAST CALLS.                MJO0201
000510      *                             (BELOW 0900-TERMINATE.)       MJO0201
000520      *    09/05/04  SAP  CR-0488   ADDED QUERY-ORDERBOOK,        SAP0904
000530      *                             QUERY-TRADES AND QUERY-METRICSSAP0904
000540      *                             COMMANDS, CARRIED FROM THE OLDSAP0904
000550      *                             FUNDPR LOOKUP SCREEN.         SAP0904
000560      *    03/11/05  DWT  CR-0502   NAMED THE TEXT-TO-NUMBER      DWT0305
000570      *                             SCAN BOUNDS (WS-CONV-TEXT-    DWT0305
000580      *                             LEN/WS-CONV-SCAN-STOP)        DWT0305
000590      *                             INSTEAD OF BARE 30/31         DWT0305
000600      *                             LITERALS IN 0236-0239.        DWT0305
000610      *    04/02/05  DWT  CR-0514   ADDED THRU 0237-EXIT AND      DWT0330
000620      *                             THRU 0239-EXIT TO THE TWO     DWT0330
000630      *                             CHARACTER-SCAN PERFORMS IN    DWT0330
000640      *                             0236/0238 - WITHOUT THRU, A   DWT0330
000650      *                             BLANK OR BAD PRICE SCANNED    DWT0330
000660      *                             STRAIGHT THROUGH TO 0900.     DWT0330
000670      ******************************************************************
000680       ENVIRONMENT DIVISION.
000690       CONFIGURATION SECTION.
000700       SOURCE-COMPUTER.  IBM-370.
000710       OBJECT-COMPUTER.  IBM-370.
000720       SPECIAL-NAMES.
000730           C01 IS TOP-OF-FORM.
000740       INPUT-OUTPUT SECTION.
000750       FILE-CONTROL.
000760           SELECT TRANSACTION-FILE ASSIGN TO TRANSIN
000770               ORGANIZATION IS LINE SEQUENTIAL
000780               FILE STATUS IS WS-TRNFIL-STATUS.
000790           SELECT REPORT-FILE ASSIGN TO RPTOUT
000800               ORGANIZATION IS LINE SEQUENTIAL
000810               FILE STATUS IS WS-RPTFIL-STATUS.
000820       DATA DIVISION.
000830       FILE SECTION.
000840       FD  TRANSACTION-FILE
000850           LABEL RECORDS ARE STANDARD
000860           RECORDING MODE IS F.
000870       01  TRN-RECORD.
000880           COPY TRNFIL.
000890       FD  REPORT-FILE
000900           LABEL RECORDS ARE STANDARD
000910           RECORDING MODE IS F.
000920       01  RPT-LINE.
000930           05  RPT-TEXT                 PIC X(130).
000940           05  FILLER                   PIC X(02).
000950       WORKING-STORAGE SECTION.
000960      ******************************************************************
000970      *    FILE STATUS WORK AREAS                                     *
000980      ******************************************************************
000990       01  WS-TRNFIL-STATUS            PIC X(02)   VALUE "00".
001000       01  WS-RPTFIL-STATUS            PIC X(02)   VALUE "00".
001010       01  WS-EOF-SW                   PIC X(01)   VALUE "N".
001020      ******************************************************************
001030      *    RUN-DATE WORK AREA.  03/06/92 - CARRIED AS BOILERPLATE ON   *
001040      *    EVERY PROGRAM IN THIS SHOP.  09/05/04 - SAP - THIS IS THE   *
001050      *    ONE PROGRAM THAT ACTUALLY READS IT NOW - SEE 0205.          *
001060      ******************************************************************
001070       01  WS-RUN-DATE                 PIC 9(08)   VALUE ZERO.
001080       01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
001090           05  WS-RUN-YYYY              PIC 9(04).
001100           05  WS-RUN-MM                PIC 9(02).
001110           05  WS-RUN-DD                PIC 9(02).
001120       01  WS-RUN-TIME                 PIC 9(08)   VALUE ZERO.
001130       01  WS-RUN-TIMESTAMP             PIC X(14)   VALUE SPACES.
001140       01  WS-RUN-TIMESTAMP-PARTS REDEFINES WS-RUN-TIMESTAMP.
001150           05  WS-RTS-DATE               PIC 9(08).
001160           05  WS-RTS-TIME               PIC 9(06).
001170      ******************************************************************
001180      *    COMMUNICATION AREA FOR CALLS TO ORDERSR                    *
001190      ******************************************************************
001200       01  ORD-REQUEST-AREA.
001210           COPY ORDREQ.
001220      ******************************************************************
001230      *    LINKAGE FIELDS FOR CALLS TO ITEMSR, USERSR AND MATCHSR      *
001240      ******************************************************************
001250       01  WS-ITM-FUNCTION              PIC X(08).
001260       01  WS-ITM-NAME-ARG              PIC X(30).
001270       01  WS-ITM-ID-ARG                PIC 9(09).
001280       01  WS-ITM-FOUND-SW              PIC X(01).
001290       01  WS-USR-FUNCTION              PIC X(08).
001300       01  WS-USR-NAME-ARG              PIC X(30).
001310       01  WS-USR-ID-ARG                PIC 9(09).
001320       01  WS-USR-FOUND-SW              PIC X(01).
001330       01  WS-MTC-ORDER-ID              PIC 9(09).
001340      ******************************************************************
001350      *    TEXT-TO-NUMBER CONVERSION WORK AREA - SEE 0236 AND 0237     *
001360      *    (PLAIN INTEGER) AND 0238/0239 (DECIMAL PRICE).  NO           *
001370      *    INTRINSIC FUNCTIONS IN THIS SHOP - OPERAND TEXT IS TURNED   *
001380      *    INTO A NUMBER ONE CHARACTER AT A TIME.                      *
001390      ******************************************************************
001400       77  WS-CONV-TEXT-LEN             PIC S9(04)  COMP VALUE 30.
001410       77  WS-CONV-SCAN-STOP            PIC S9(04)  COMP VALUE 31.
001420       01  WS-CONV-TEXT                 PIC X(30)   VALUE SPACES.
001430       01  WS-CONV-CHARS REDEFINES WS-CONV-TEXT.
001440           05  WS-CONV-CHAR OCCURS 30 TIMES
001450                                        PIC X(01).
001460       01  WS-CONV-NUM                  PIC 9(09)   COMP VALUE ZERO.
001470       01  WS-CONV-DIGIT                PIC 9(01)   VALUE ZERO.
001480       01  WS-CONV-DIGIT-COUNT          PIC S9(04) COMP VALUE ZERO.
001490       01  WS-CONV-NUMERIC-SW           PIC X(01)   VALUE "N".
001500       01  WS-CONV-IX                   PIC S9(04) COMP VALUE ZERO.
001510       01  WS-CONV-PAST-POINT-SW        PIC X(01)   VALUE "N".
001520       01  WS-CONV-FRAC-COUNT           PIC S9(04) COMP VALUE ZERO.
001530       01  WS-CONV-PRICE                PIC S9(07)V99 VALUE ZERO.
001540       01  WS-CONV-PRICE-NUM REDEFINES WS-CONV-PRICE
001550                                        PIC S9(09).
001560      ******************************************************************
001570      *    SUBMIT-ORDER WORK AREAS                                    *
001580      ******************************************************************
001590       01  WS-USER-REF-TEXT             PIC X(30)   VALUE SPACES.
001600       01  WS-ITEM-REF-TEXT             PIC X(30)   VALUE SPACES.
001610       01  WS-USER-RESOLVED-SW          PIC X(01)   VALUE "N".
001620       01  WS-ITEM-RESOLVED-SW          PIC X(01)   VALUE "N".
001630       01  WS-RESOLVED-USER-ID          PIC 9(09)   VALUE ZERO.
001640       01  WS-RESOLVED-ITEM-ID          PIC 9(09)   VALUE ZERO.
001650       01  WS-SUB-VALID-SW              PIC X(01)   VALUE "Y".
001660       01  WS-SUB-PRICE                 PIC S9(07)V99 VALUE ZERO.
001670       01  WS-SUB-PRICE-NULL            PIC X(01)   VALUE "N".
001680       01  WS-SUB-QUANTITY              PIC 9(05)   VALUE ZERO.
001690       01  WS-SUB-STATUS-MSG            PIC X(09)   VALUE SPACES.
001700      ******************************************************************
001710      *    REPORT-LINE EDIT WORK AREAS                                *
001720      ******************************************************************
001730       01  WS-EDIT-ORDER-ID             PIC ZZZZZZZZ9.
001740       01  WS-EDIT-USER-ID              PIC ZZZZZZZZ9.
001750       01  WS-EDIT-SELLER-ID            PIC ZZZZZZZZ9.
001760       01  WS-EDIT-ITEM-ID              PIC ZZZZZZZZ9.
001770       01  WS-EDIT-TRADE-ID             PIC ZZZZZZZZ9.
001780       01  WS-EDIT-QUANTITY             PIC ZZZZ9.
001790       01  WS-EDIT-PRICE                PIC $$$$$$9.99.
001800       01  WS-EDIT-COUNT                PIC ZZZZZZ9.
001810       01  WS-PRICE-OR-OPEN             PIC X(10)   VALUE SPACES.
001820       01  WS-QOPEN-IX                  PIC S9(04) COMP VALUE ZERO.
001830       01  WS-QTRADE-IX                 PIC S9(04) COMP VALUE ZERO.
001840       LINKAGE SECTION.
001850      ******************************************************************
001860       PROCEDURE DIVISION.
001870       0100-MKTBATCH-MAIN.
001880           PERFORM 0110-INITIALIZE.
001890           PERFORM 0200-PROCESS-TRANSACTION
001900               UNTIL WS-EOF-SW = "Y".
001910           PERFORM 0900-TERMINATE.
001920           STOP RUN.
001930      ******************************************************************
001940      *    0110 - OPEN THE FILES AND RUN THE STARTUP SEED THROUGH      *
001950      *    MKTSEED BEFORE ANY USER-SUPPLIED TRANSACTION IS READ.       *
001960      ******************************************************************
001970       0110-INITIALIZE.
001980           OPEN INPUT TRANSACTION-FILE.
001990           OPEN OUTPUT REPORT-FILE.
002000           CALL "MKTSEED".
002010           PERFORM 0210-READ-TRANSACTION.
002020      ******************************************************************
002030      *    0200 - ONE TRANSACTION RECORD, DISPATCHED BY TRN-COMMAND.   *
002040      ******************************************************************
002050       0200-PROCESS-TRANSACTION.
002060           IF TRN-CREATE-USER
002070               PERFORM 0300-CREATE-USER
002080           ELSE
002090           IF TRN-CREATE-ITEM
002100               PERFORM 0310-CREATE-ITEM
002110           ELSE
002120           IF TRN-SUBMIT-ORDER
002130               PERFORM 0400-SUBMIT-ORDER THRU 0400-EXIT
002140           ELSE
002150           IF TRN-CANCEL-ORDER
002160               PERFORM 0500-CANCEL-ORDER THRU 0500-EXIT
002170           ELSE
002180           IF TRN-QUERY-ORDERBOOK
002190               PERFORM 0600-QUERY-ORDERBOOK THRU 0600-EXIT
002200           ELSE
002210           IF TRN-QUERY-TRADES
002220               PERFORM 0700-QUERY-TRADES THRU 0700-EXIT
002230           ELSE
002240           IF TRN-QUERY-METRICS
002250               PERFORM 0800-QUERY-METRICS THRU 0800-EXIT.
002260           PERFORM 0210-READ-TRANSACTION.
002270       0200-EXIT.
002280           EXIT.
002290       0210-READ-TRANSACTION.
002300           READ TRANSACTION-FILE
002310               AT END
002320                   MOVE "Y" TO WS-EOF-SW.
002330      ******************************************************************
002340      *    0205 - STAMP THE CURRENT DATE/TIME ON A SUBMITTED ORDER.    *
002350      *    SEED-ORDER TIMESTAMPS ARE HARDCODED LITERALS IN MKTSEED -   *
002360      *    THIS PARAGRAPH IS FOR OPERATOR-SUBMITTED ORDERS ONLY.       *
002370      ******************************************************************
002380       0205-STAMP-TIMESTAMP.
002390           ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
002400           ACCEPT WS-RUN-TIME FROM TIME.
002410           MOVE WS-RUN-DATE TO WS-RTS-DATE.
002420           MOVE WS-RUN-TIME (1:6) TO WS-RTS-TIME.
002430      ******************************************************************
002440      *    0300 - CREATE-USER NAME - CREATE-IF-ABSENT, NO REPORT LINE. *
002450      ******************************************************************
002460       0300-CREATE-USER.
002470           MOVE "FINDCREA" TO WS-USR-FUNCTION.
002480           MOVE TRN-MASTER-NAME TO WS-USR-NAME-ARG.
002490           CALL "USERSR" USING WS-USR-FUNCTION WS-USR-NAME-ARG
002500                                WS-USR-ID-ARG  WS-USR-FOUND-SW.
002510       0300-EXIT.
002520           EXIT.
002530      ******************************************************************
002540      *    0310 - CREATE-ITEM NAME - CREATE-IF-ABSENT, NO REPORT LINE. *
002550      ******************************************************************
002560       0310-CREATE-ITEM.
002570           MOVE "FINDCREA" TO WS-ITM-FUNCTION.
002580           MOVE TRN-MASTER-NAME TO WS-ITM-NAME-ARG.
002590           CALL "ITEMSR" USING WS-ITM-FUNCTION WS-ITM-NAME-ARG
002600                                WS-ITM-ID-ARG  WS-ITM-FOUND-SW.
002610       0310-EXIT.
002620           EXIT.
002630      ******************************************************************
002640      *    0400 - SUBMIT-ORDER USER ITEM SIDE TYPE PRICE QTY.          *
002650      *    RESOLVE, VALIDATE, FILE OPEN, RUN THE MATCHING ENGINE, AND  *
002660      *    REPORT FILLED OR QUEUED.                                    *
002670      ******************************************************************
002680       0400-SUBMIT-ORDER.
002690           MOVE "Y" TO WS-SUB-VALID-SW.
002700           MOVE TRN-SUB-USER-REF TO WS-USER-REF-TEXT.
002710           PERFORM 0410-RESOLVE-USER THRU 0410-EXIT.
002720           IF WS-USER-RESOLVED-SW NOT = "Y"
002730               MOVE "N" TO WS-SUB-VALID-SW.
002740           MOVE TRN-SUB-ITEM-REF TO WS-ITEM-REF-TEXT.
002750           PERFORM 0420-RESOLVE-ITEM THRU 0420-EXIT.
002760           IF WS-ITEM-RESOLVED-SW NOT = "Y"
002770               MOVE "N" TO WS-SUB-VALID-SW.
002780           IF WS-SUB-VALID-SW NOT = "Y"
002790               PERFORM 0460-WRITE-INVALID-REF
002800               GO TO 0400-EXIT.
002810           PERFORM 0430-VALIDATE-SIDE-AND-TYPE THRU 0430-EXIT.
002820           PERFORM 0440-VALIDATE-PRICE THRU 0440-EXIT.
002830           PERFORM 0450-VALIDATE-QUANTITY THRU 0450-EXIT.
002840           IF WS-SUB-VALID-SW NOT = "Y"
002850               GO TO 0400-EXIT.
002860           PERFORM 0205-STAMP-TIMESTAMP.
002870           MOVE "ASSIGN  "            TO ORD-FUNCTION.
002880           MOVE WS-RESOLVED-USER-ID   TO ORD-USER-ID-ARG.
002890           MOVE WS-RESOLVED-ITEM-ID   TO ORD-ITEM-ID-ARG.
002900           MOVE TRN-SUB-SIDE          TO ORD-SIDE-ARG.
002910           MOVE TRN-SUB-ORDER-TYPE    TO ORD-TYPE-ARG.
002920           MOVE WS-SUB-PRICE          TO ORD-PRICE-ARG.
002930           MOVE WS-SUB-PRICE-NULL     TO ORD-PRICE-NULL-ARG.
002940           MOVE WS-RUN-TIMESTAMP      TO ORD-TIMESTAMP-ARG.
002950           MOVE WS-SUB-QUANTITY       TO ORD-QUANTITY-ARG.
002960           CALL "ORDERSR" USING ORD-REQUEST-AREA.
002970           MOVE ORD-ORDER-ID-ARG TO WS-MTC-ORDER-ID.
002980           CALL "MATCHSR" USING WS-MTC-ORDER-ID.
002990           MOVE "FINDID  " TO ORD-FUNCTION.
003000           MOVE WS-MTC-ORDER-ID TO ORD-ORDER-ID-ARG.
003010           CALL "ORDERSR" USING ORD-REQUEST-AREA.
003020           IF ORD-STATUS-ARG = "FILLED   "
003030               MOVE "FILLED   " TO WS-SUB-STATUS-MSG
003040           ELSE
003050               MOVE "QUEUED   " TO WS-SUB-STATUS-MSG.
003060           MOVE WS-MTC-ORDER-ID TO WS-EDIT-ORDER-ID.
003070           MOVE SPACES TO RPT-LINE.
003080           STRING "ORDER " WS-EDIT-ORDER-ID " " WS-SUB-STATUS-MSG
003090               DELIMITED BY SIZE INTO RPT-TEXT.
003100           PERFORM 0950-WRITE-REPORT-LINE.
003110       0400-EXIT.
003120           EXIT.
003130      ******************************************************************
003140      *    0410 - RESOLVE THE USER OPERAND - A NUMERIC ID IS TRIED     *
003150      *    FIRST, OTHERWISE IT IS LOOKED UP AS A NAME.                 *
003160      ******************************************************************
003170       0410-RESOLVE-USER.
003180           MOVE WS-USER-REF-TEXT TO WS-CONV-TEXT.
003190           PERFORM 0236-TEXT-TO-NUMBER THRU 0236-EXIT.
003200           IF WS-CONV-NUMERIC-SW NOT = "Y"
003210               GO TO 0415-RESOLVE-USER-BY-NAME.
003220           MOVE WS-CONV-NUM TO WS-USR-ID-ARG.
003230           MOVE "FINDID  " TO WS-USR-FUNCTION.
003240           CALL "USERSR" USING WS-USR-FUNCTION WS-USR-NAME-ARG
003250                                WS-USR-ID-ARG  WS-USR-FOUND-SW.
003260           GO TO 0417-CHECK-USER-FOUND.
003270       0415-RESOLVE-USER-BY-NAME.
003280           MOVE WS-USER-REF-TEXT TO WS-USR-NAME-ARG.
003290           MOVE "FINDNAME" TO WS-USR-FUNCTION.
003300           CALL "USERSR" USING WS-USR-FUNCTION WS-USR-NAME-ARG
003310                                WS-USR-ID-ARG  WS-USR-FOUND-SW.
003320       0417-CHECK-USER-FOUND.
003330           IF WS-USR-FOUND-SW NOT = "Y"
003340               MOVE "N" TO WS-USER-RESOLVED-SW
003350               GO TO 0410-EXIT.
003360           MOVE "Y" TO WS-USER-RESOLVED-SW.
003370           MOVE WS-USR-ID-ARG TO WS-RESOLVED-USER-ID.
003380       0410-EXIT.
003390           EXIT.
003400      ******************************************************************
003410      *    0420 - RESOLVE AN ITEM OPERAND - SAME RULE AS 0410, USED BY *
003420      *    SUBMIT-ORDER AND BY THE QUERY-ORDERBOOK/TRADES COMMANDS.    *
003430      ******************************************************************
003440       0420-RESOLVE-ITEM.
003450           MOVE WS-ITEM-REF-TEXT TO WS-CONV-TEXT.
003460           PERFORM 0236-TEXT-TO-NUMBER THRU 0236-EXIT.
003470           IF WS-CONV-NUMERIC-SW NOT = "Y"
003480               GO TO 0425-RESOLVE-ITEM-BY-NAME.
003490           MOVE WS-CONV-NUM TO WS-ITM-ID-ARG.
003500           MOVE "FINDID  " TO WS-ITM-FUNCTION.
003510           CALL "ITEMSR" USING WS-ITM-FUNCTION WS-ITM-NAME-ARG
003520                                WS-ITM-ID-ARG  WS-ITM-FOUND-SW.
003530           GO TO 0427-CHECK-ITEM-FOUND.
003540       0425-RESOLVE-ITEM-BY-NAME.
003550           MOVE WS-ITEM-REF-TEXT TO WS-ITM-NAME-ARG.
003560           MOVE "FINDNAME" TO WS-ITM-FUNCTION.
003570           CALL "ITEMSR" USING WS-ITM-FUNCTION WS-ITM-NAME-ARG
003580                                WS-ITM-ID-ARG  WS-ITM-FOUND-SW.
003590       0427-CHECK-ITEM-FOUND.
003600           IF WS-ITM-FOUND-SW NOT = "Y"
003610               MOVE "N" TO WS-ITEM-RESOLVED-SW
003620               GO TO 0420-EXIT.
003630           MOVE "Y" TO WS-ITEM-RESOLVED-SW.
003640           MOVE WS-ITM-ID-ARG TO WS-RESOLVED-ITEM-ID.
003650       0420-EXIT.
003660           EXIT.
003670      ******************************************************************
003680      *    0430 - SIDE MUST BE BUY OR SELL, TYPE MUST BE AT-PRICE OR   *
003690      *    OPEN.                                                       *
003700      ******************************************************************
003710       0430-VALIDATE-SIDE-AND-TYPE.
003720           IF TRN-SUB-SIDE = "BUY " OR TRN-SUB-SIDE = "SELL"
003730               GO TO 0432-CHECK-TYPE.
003740           MOVE "N" TO WS-SUB-VALID-SW.
003750           GO TO 0430-EXIT.
003760       0432-CHECK-TYPE.
003770           IF TRN-SUB-ORDER-TYPE = "AT-PRICE" OR
003780                   TRN-SUB-ORDER-TYPE = "OPEN    "
003790               GO TO 0430-EXIT.
003800           MOVE "N" TO WS-SUB-VALID-SW.
003810       0430-EXIT.
003820           EXIT.
003830      ******************************************************************
003840      *    0440 - AT-PRICE MUST CARRY A NUMERIC PRICE.  OPEN MAY CARRY *
003850      *    THE LITERAL "NULL" - THAT IS THE ONLY CASE "NULL" IS VALID. *
003860      ******************************************************************
003870       0440-VALIDATE-PRICE.
003880           MOVE ZERO TO WS-SUB-PRICE.
003890           MOVE "N" TO WS-SUB-PRICE-NULL.
003900           IF TRN-SUB-PRICE-TEXT = "NULL      "
003910               GO TO 0444-CHECK-NULL-ALLOWED.
003920           PERFORM 0238-TEXT-TO-PRICE THRU 0238-EXIT.
003930           IF WS-CONV-NUMERIC-SW NOT = "Y"
003940               MOVE "N" TO WS-SUB-VALID-SW
003950               GO TO 0440-EXIT.
003960           MOVE WS-CONV-PRICE TO WS-SUB-PRICE.
003970           GO TO 0440-EXIT.
003980       0444-CHECK-NULL-ALLOWED.
003990           IF TRN-SUB-ORDER-TYPE NOT = "OPEN    "
004000               MOVE "N" TO WS-SUB-VALID-SW
004010               GO TO 0440-EXIT.
004020           MOVE "Y" TO WS-SUB-PRICE-NULL.
004030       0440-EXIT.
004040           EXIT.
004050      ******************************************************************
004060      *    0450 - QUANTITY MUST BE A NUMERIC, NON-ZERO TEXT OPERAND.   *
004070      ******************************************************************
004080       0450-VALIDATE-QUANTITY.
004090           MOVE TRN-SUB-QUANTITY-TEXT TO WS-CONV-TEXT.
004100           PERFORM 0236-TEXT-TO-NUMBER THRU 0236-EXIT.
004110           IF WS-CONV-NUMERIC-SW NOT = "Y" OR WS-CONV-NUM = ZERO
004120               MOVE "N" TO WS-SUB-VALID-SW
004130               GO TO 0450-EXIT.
004140           MOVE WS-CONV-NUM TO WS-SUB-QUANTITY.
004150       0450-EXIT.
004160           EXIT.
004170      ******************************************************************
004180      *    0460 - WRITE THE "INVALID USER/ITEM ID OR NAME" LINE.      *
004190      ******************************************************************
004200       0460-WRITE-INVALID-REF.
004210           MOVE SPACES TO RPT-LINE.
004220           STRING "INVALID USER/ITEM ID OR NAME"
004230               DELIMITED BY SIZE INTO RPT-TEXT.
004240           PERFORM 0950-WRITE-REPORT-LINE.
004250      ******************************************************************
004260      *    0500 - CANCEL-ORDER ORDER-ID.                                *
004270      ******************************************************************
004280       0500-CANCEL-ORDER.
004290           MOVE TRN-ORDER-ID-TEXT TO WS-CONV-TEXT.
004300           PERFORM 0236-TEXT-TO-NUMBER THRU 0236-EXIT.
004310           IF WS-CONV-NUMERIC-SW NOT = "Y"
004320               PERFORM 0460-WRITE-INVALID-REF
004330               GO TO 0500-EXIT.
004340           MOVE "CANCEL  " TO ORD-FUNCTION.
004350           MOVE WS-CONV-NUM TO ORD-ORDER-ID-ARG.
004360           CALL "ORDERSR" USING ORD-REQUEST-AREA.
004370           MOVE WS-CONV-NUM TO WS-EDIT-ORDER-ID.
004380           MOVE SPACES TO RPT-LINE.
004390           IF ORD-FOUND-SW = "Y"
004400               STRING "ORDER " WS-EDIT-ORDER-ID " CANCELLED"
004410                   DELIMITED BY SIZE INTO RPT-TEXT
004420           ELSE
004430               STRING "ORDER " WS-EDIT-ORDER-ID " CANCEL FAILED"
004440                   DELIMITED BY SIZE INTO RPT-TEXT.
004450           PERFORM 0950-WRITE-REPORT-LINE.
004460       0500-EXIT.
004470           EXIT.
004480      ******************************************************************
004490      *    0600 - QUERY-ORDERBOOK ITEM-REF.  LISTS EVERY OPEN ORDER    *
004500      *    FOR THE ITEM, BUY SIDE BEST-PRICE-FIRST THEN SELL SIDE.     *
004510      ******************************************************************
004520       0600-QUERY-ORDERBOOK.
004530           MOVE TRN-QRY-ITEM-REF TO WS-ITEM-REF-TEXT.
004540           PERFORM 0420-RESOLVE-ITEM THRU 0420-EXIT.
004550           IF WS-ITEM-RESOLVED-SW NOT = "Y"
004560               PERFORM 0460-WRITE-INVALID-REF
004570               GO TO 0600-EXIT.
004580           MOVE WS-RESOLVED-ITEM-ID TO WS-EDIT-ITEM-ID.
004590           MOVE SPACES TO RPT-LINE.
004600           STRING "ORDER BOOK FOR ITEM " WS-EDIT-ITEM-ID
004610               DELIMITED BY SIZE INTO RPT-TEXT.
004620           PERFORM 0950-WRITE-REPORT-LINE.
004630           MOVE "QOPEN   " TO ORD-FUNCTION.
004640           MOVE WS-RESOLVED-ITEM-ID TO ORD-ITEM-ID-ARG.
004650           CALL "ORDERSR" USING ORD-REQUEST-AREA.
004660           PERFORM 0610-LIST-ONE-OPEN-ORDER
004670               VARYING WS-QOPEN-IX FROM 1 BY 1
004680               UNTIL WS-QOPEN-IX > ORD-OPEN-COUNT.
004690           MOVE ORD-OPEN-COUNT TO WS-EDIT-COUNT.
004700           MOVE SPACES TO RPT-LINE.
004710           STRING "UNMATCHED ORDERS: " WS-EDIT-COUNT
004720               DELIMITED BY SIZE INTO RPT-TEXT.
004730           PERFORM 0950-WRITE-REPORT-LINE.
004740       0600-EXIT.
004750           EXIT.
004760       0610-LIST-ONE-OPEN-ORDER.
004770           MOVE ORD-OPN-ORDER-ID (WS-QOPEN-IX) TO WS-EDIT-ORDER-ID.
004780           MOVE ORD-OPN-USER-ID  (WS-QOPEN-IX) TO WS-EDIT-USER-ID.
004790           MOVE ORD-OPN-QUANTITY (WS-QOPEN-IX) TO WS-EDIT-QUANTITY.
004800           IF ORD-OPN-PRICE-NULL (WS-QOPEN-IX) = "Y"
004810               MOVE "OPEN" TO WS-PRICE-OR-OPEN
004820           ELSE
004830               MOVE ORD-OPN-PRICE (WS-QOPEN-IX) TO WS-EDIT-PRICE
004840               MOVE WS-EDIT-PRICE TO WS-PRICE-OR-OPEN.
004850           MOVE SPACES TO RPT-LINE.
004860           STRING WS-EDIT-ORDER-ID " " WS-EDIT-USER-ID " "
004870                  ORD-OPN-SIDE (WS-QOPEN-IX) " "
004880                  ORD-OPN-TYPE (WS-QOPEN-IX) " "
004890                  WS-PRICE-OR-OPEN " " WS-EDIT-QUANTITY " "
004900                  ORD-OPN-TIMESTAMP (WS-QOPEN-IX)
004910               DELIMITED BY SIZE INTO RPT-TEXT.
004920           PERFORM 0950-WRITE-REPORT-LINE.
004930      ******************************************************************
004940      *    0700 - QUERY-TRADES ITEM-REF.  LISTS EVERY TRADE FOR THE    *
004950      *    ITEM, NEWEST FIRST (ORDERSR BUILDS ORD-TRADE-QTABLE THAT    *
004960      *    WAY ALREADY), PLUS THE AVERAGE TRADE PRICE.                 *
004970      ******************************************************************
004980       0700-QUERY-TRADES.
004990           MOVE TRN-QRY-ITEM-REF TO WS-ITEM-REF-TEXT.
005000           PERFORM 0420-RESOLVE-ITEM THRU 0420-EXIT.
005010           IF WS-ITEM-RESOLVED-SW NOT = "Y"
005020               PERFORM 0460-WRITE-INVALID-REF
005030               GO TO 0700-EXIT.
005040           MOVE WS-RESOLVED-ITEM-ID TO WS-EDIT-ITEM-ID.
005050           MOVE SPACES TO RPT-LINE.
005060           STRING "TRADE HISTORY FOR ITEM " WS-EDIT-ITEM-ID
005070               DELIMITED BY SIZE INTO RPT-TEXT.
005080           PERFORM 0950-WRITE-REPORT-LINE.
005090           MOVE "QTRADES " TO ORD-FUNCTION.
005100           MOVE WS-RESOLVED-ITEM-ID TO ORD-ITEM-ID-ARG.
005110           CALL "ORDERSR" USING ORD-REQUEST-AREA.
005120           PERFORM 0710-LIST-ONE-TRADE
005130               VARYING WS-QTRADE-IX FROM 1 BY 1
005140               UNTIL WS-QTRADE-IX > ORD-TRADE-QCOUNT.
005150           MOVE ORD-AVG-PRICE TO WS-EDIT-PRICE.
005160           MOVE SPACES TO RPT-LINE.
005170           STRING "AVERAGE TRADE PRICE: " WS-EDIT-PRICE
005180               DELIMITED BY SIZE INTO RPT-TEXT.
005190           PERFORM 0950-WRITE-REPORT-LINE.
005200       0700-EXIT.
005210           EXIT.
005220       0710-LIST-ONE-TRADE.
005230           MOVE ORD-TRQ-TRADE-ID  (WS-QTRADE-IX) TO WS-EDIT-TRADE-ID.
005240           MOVE ORD-TRQ-BUYER-ID  (WS-QTRADE-IX) TO WS-EDIT-USER-ID.
005250           MOVE ORD-TRQ-SELLER-ID (WS-QTRADE-IX) TO WS-EDIT-SELLER-ID.
005260           MOVE ORD-TRQ-PRICE     (WS-QTRADE-IX) TO WS-EDIT-PRICE.
005270           MOVE ORD-TRQ-QUANTITY  (WS-QTRADE-IX) TO WS-EDIT-QUANTITY.
005280           MOVE SPACES TO RPT-LINE.
005290           STRING WS-EDIT-TRADE-ID " " WS-EDIT-USER-ID " "
005300                  WS-EDIT-SELLER-ID " " WS-EDIT-PRICE " "
005310                  WS-EDIT-QUANTITY " "
005320                  ORD-TRQ-TIMESTAMP (WS-QTRADE-IX)
005330               DELIMITED BY SIZE INTO RPT-TEXT.
005340           PERFORM 0950-WRITE-REPORT-LINE.
005350      ******************************************************************
005360      *    0800 - QUERY-METRICS.  TOTALS ACROSS EVERY ITEM, NO         *
005370      *    ITEM-REF OPERAND ON THIS COMMAND.                           *
005380      ******************************************************************
005390       0800-QUERY-METRICS.
005400           MOVE "QMETRIC " TO ORD-FUNCTION.
005410           CALL "ORDERSR" USING ORD-REQUEST-AREA.
005420           MOVE ORD-TOTAL-TRADES TO WS-EDIT-COUNT.
005430           MOVE SPACES TO RPT-LINE.
005440           STRING "TOTAL EXECUTED TRADES: " WS-EDIT-COUNT
005450               DELIMITED BY SIZE INTO RPT-TEXT.
005460           PERFORM 0950-WRITE-REPORT-LINE.
005470           MOVE ORD-TOTAL-OPEN TO WS-EDIT-COUNT.
005480           MOVE SPACES TO RPT-LINE.
005490           STRING "TOTAL UNMATCHED ORDERS: " WS-EDIT-COUNT
005500               DELIMITED BY SIZE INTO RPT-TEXT.
005510           PERFORM 0950-WRITE-REPORT-LINE.
005520       0800-EXIT.
005530           EXIT.
005540      ******************************************************************
005550      *    0900 - END OF JOB.  TELL ORDERSR/ITEMSR/USERSR TO WRITE     *
005560      *    THEIR MASTER AND LEDGER FILES, THEN CLOSE OUR OWN.          *
005570      ******************************************************************
005580       0900-TERMINATE.
005590           MOVE "WRTMAST " TO ORD-FUNCTION.
005600           CALL "ORDERSR" USING ORD-REQUEST-AREA.
005610           MOVE "WRTMAST " TO WS-ITM-FUNCTION.
005620           CALL "ITEMSR" USING WS-ITM-FUNCTION WS-ITM-NAME-ARG
005630                                WS-ITM-ID-ARG  WS-ITM-FOUND-SW.
005640           MOVE "WRTMAST " TO WS-USR-FUNCTION.
005650           CALL "USERSR" USING WS-USR-FUNCTION WS-USR-NAME-ARG
005660                                WS-USR-ID-ARG  WS-USR-FOUND-SW.
005670           CLOSE TRANSACTION-FILE.
005680           CLOSE REPORT-FILE.
005690      ******************************************************************
005700      *    0950 - WRITE ONE REPORT LINE, THEN BLANK THE AREA FOR THE   *
005710      *    NEXT ONE.                                                    *
005720      ******************************************************************
005730       0950-WRITE-REPORT-LINE.
005740           WRITE RPT-LINE.
005750           MOVE SPACES TO RPT-LINE.
005760      ******************************************************************
005770      *    0236 - TEXT-TO-NUMBER.  SCANS WS-CONV-TEXT LEFT TO RIGHT,   *
005780      *    SKIPPING LEADING/TRAILING SPACES, ACCUMULATING EACH DIGIT   *
005790      *    CHARACTER INTO WS-CONV-NUM.  ANY NON-DIGIT, NON-SPACE       *
005800      *    CHARACTER FAILS THE CONVERSION.                             *
005810      ******************************************************************
005820       0236-TEXT-TO-NUMBER.
005830           MOVE ZERO TO WS-CONV-NUM WS-CONV-DIGIT-COUNT.
005840           MOVE "N" TO WS-CONV-NUMERIC-SW.
005850           PERFORM 0237-SCAN-CONV-CHAR THRU 0237-EXIT
005860               VARYING WS-CONV-IX FROM 1 BY 1
005870               UNTIL WS-CONV-IX > WS-CONV-TEXT-LEN.
005880           IF WS-CONV-DIGIT-COUNT > ZERO
005890               MOVE "Y" TO WS-CONV-NUMERIC-SW.
005900       0236-EXIT.
005910           EXIT.
005920       0237-SCAN-CONV-CHAR.
005930           IF WS-CONV-CHAR (WS-CONV-IX) = SPACE
005940               GO TO 0237-EXIT.
005950           IF WS-CONV-CHAR (WS-CONV-IX) IS NOT NUMERIC
005960               MOVE ZERO TO WS-CONV-DIGIT-COUNT
005970               MOVE WS-CONV-SCAN-STOP TO WS-CONV-IX
005980               GO TO 0237-EXIT.
005990           MOVE WS-CONV-CHAR (WS-CONV-IX) TO WS-CONV-DIGIT.
006000           COMPUTE WS-CONV-NUM = WS-CONV-NUM * 10 + WS-CONV-DIGIT.
006010           ADD 1 TO WS-CONV-DIGIT-COUNT.
006020       0237-EXIT.
006030           EXIT.
006040      ******************************************************************
006050      *    0238 - TEXT-TO-PRICE.  SAME CHARACTER-AT-A-TIME SCAN AS     *
006060      *    0236, BUT THE PRICE TEXT MUST CARRY EXACTLY TWO DIGITS      *
006070      *    AFTER THE DECIMAL POINT.  THE RAW DIGIT STREAM IS FED INTO  *
006080      *    WS-CONV-PRICE-NUM, WHICH REDEFINES WS-CONV-PRICE AS A       *
006090      *    WHOLE NUMBER - THAT IS WHAT GIVES THE RESULT ITS V99        *
006100      *    SCALING WITHOUT A DIVIDE.                                    *
006110      ******************************************************************
006120       0238-TEXT-TO-PRICE.
006130           MOVE ZERO TO WS-CONV-PRICE-NUM WS-CONV-DIGIT-COUNT
006140                        WS-CONV-FRAC-COUNT.
006150           MOVE "N" TO WS-CONV-NUMERIC-SW WS-CONV-PAST-POINT-SW.
006160           PERFORM 0239-SCAN-PRICE-CHAR THRU 0239-EXIT
006170               VARYING WS-CONV-IX FROM 1 BY 1
006180               UNTIL WS-CONV-IX > WS-CONV-TEXT-LEN.
006190           IF WS-CONV-DIGIT-COUNT > ZERO AND WS-CONV-FRAC-COUNT = 2
006200               MOVE "Y" TO WS-CONV-NUMERIC-SW.
006210       0238-EXIT.
006220           EXIT.
006230       0239-SCAN-PRICE-CHAR.
006240           IF WS-CONV-CHAR (WS-CONV-IX) = SPACE
006250               GO TO 0239-EXIT.
006260           IF WS-CONV-CHAR (WS-CONV-IX) = "."
006270               MOVE "Y" TO WS-CONV-PAST-POINT-SW
006280               GO TO 0239-EXIT.
006290           IF WS-CONV-CHAR (WS-CONV-IX) IS NOT NUMERIC
006300               MOVE ZERO TO WS-CONV-DIGIT-COUNT
006310               MOVE WS-CONV-SCAN-STOP TO WS-CONV-IX
006320               GO TO 0239-EXIT.
006330           MOVE WS-CONV-CHAR (WS-CONV-IX) TO WS-CONV-DIGIT.
006340           COMPUTE WS-CONV-PRICE-NUM =
006350               WS-CONV-PRICE-NUM * 10 + WS-CONV-DIGIT.
006360           ADD 1 TO WS-CONV-DIGIT-COUNT.
006370           IF WS-CONV-PAST-POINT-SW = "Y"
006380               ADD 1 TO WS-CONV-FRAC-COUNT.
006390       0239-EXIT.
006400           EXIT.
