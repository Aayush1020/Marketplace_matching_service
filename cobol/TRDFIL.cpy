000100      ******************************************************************
000110      *    MEMBER:  TRDFIL                                            *
000120      *    DESCRIBES THE TRADE LEDGER RECORD (TRADE-LEDGER FILE).     *
000130      *    ONE ENTRY PER EXECUTED TRADE, WRITTEN BY MATCHSR THROUGH   *
000140      *    ORDERSR'S TRADE TABLE AT THE MOMENT A MATCH IS MADE.       *
000150      ******************************************************************
000160      *    92/04  RKL  ORIGINAL MEMBER, FOLLOWS QUOTE FILE LAYOUT     *
000170      *    98/11  RKL  Y2K - TIMESTAMP FIELD CARRIES 4-DIGIT YEAR     *
000180      *    04/02  DWT  ADDED SIDE-KEYED ORDER-ID PAIR FOR TRADE HIST  *
000190      ******************************************************************
000200       10  TRD-TRADE-ID                PIC 9(09).
000210       10  TRD-BUYER-ID                PIC 9(09).
000220       10  TRD-BUY-ORDER-ID            PIC 9(09).
000230       10  TRD-SELLER-ID               PIC 9(09).
000240       10  TRD-SELL-ORDER-ID           PIC 9(09).
000250       10  TRD-ITEM-ID                 PIC 9(09).
000260       10  TRD-PRICE                   PIC S9(07)V99.
000270       10  TRD-TIMESTAMP               PIC X(14).
000280       10  TRD-TIMESTAMP-PARTS REDEFINES TRD-TIMESTAMP.
000290           15  TRD-TS-YYYY             PIC 9(04).
000300           15  TRD-TS-MM               PIC 9(02).
000310           15  TRD-TS-DD               PIC 9(02).
000320           15  TRD-TS-HH               PIC 9(02).
000330           15  TRD-TS-MN               PIC 9(02).
000340           15  TRD-TS-SS               PIC 9(02).
000350       10  TRD-QUANTITY                PIC 9(05).
000360       10  FILLER                      PIC X(05).
