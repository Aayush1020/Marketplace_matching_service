000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID.  MKTSEED.
000120       AUTHOR.  D W TRENT.
000130       INSTALLATION.  REPLICA EXCHANGE DATA CENTER.
000140       DATE-WRITTEN.  03/06/92.
000150       DATE-COMPILED.
000160       SECURITY.  NONE.
000170      ******************************************************************
000180      *    PROGRAM:  MKTSEED                                          *
000190      *    FUNCTION:  STARTUP SEED LOADER.  CALLED ONCE BY MKTBATCH    *
000200      *    BEFORE THE FIRST TRANSACTION IS READ.  LOADS THE TWO FIXED *
000210      *    ITEMS, THE THREE FIXED USERS AND THE FOUR FIXED SEED       *
000220      *    ORDERS, THEN RUNS EACH SEED ORDER THROUGH THE MATCHING      *
000230      *    ENGINE JUST LIKE AN OPERATOR-SUBMITTED ORDER WOULD BE.      *
000240      *    THE SEED ORDERS' TIMESTAMPS ARE FIXED LITERALS, NOT THE     *
000250      *    SYSTEM CLOCK - THIS IS A REPEATABLE STARTUP LOAD, NOT LIVE  *
000260      *    TRAFFIC.                                                    *
000270      *                                                                *
000280      *    BUILT FROM THE OLD CSIMPCL-STYLE REQUEST/RESPONSE PATTERN   *
000290      *    USED ON THIS SYSTEM - THAT ROUTINE BUILT A REQUEST AREA,    *
000300      *    CALLED A SERVICE ROUTINE AND LOGGED THE RESULT; THIS ONE    *
000310      *    BUILDS A REQUEST AREA, CALLS A SUBPROGRAM AND GOES ON.      *
000320      ******************************************************************
000330      *                       C H A N G E   L O G                     *
000340      ******************************************************************
000350      *    DATE     BY   REQUEST    DESCRIPTION                   DWT0392
000360      *    -------- ---  ---------  ----------------------------  DWT0392
000370      *    03/06/92  DWT  INIT      ORIGINAL SEED LOADER - TWO    DWT0392
000380      *                             ITEMS, THREE USERS, FOUR SEED DWT0392
000390      *                             ORDERS.                       DWT0392
000400      *    11/18/93  RKL  CR-0118   SEED ORDERS NOW RUN           RKL1193
000410      *                             THROUGH MATCHSR RIGHT AFTER   RKL1193
000420      *                             ORDERSR FILES EACH ONE.       RKL1193
000430      *    11/30/98  MJO  Y2K-0041  YEAR 2000 REVIEW - SEED       MJO1198
000440      *                             TIMESTAMPS ALREADY CARRY A    MJO1198
000450      *                             4-DIGIT YEAR.                 MJO1198
000460      *    03/11/05  DWT  CR-0502   NAMED THE SEED ORDER          DWT0305
000470      *                             COUNT (WS-SEED-ORDER-COUNT)   DWT0305
000480      *                             INSTEAD OF THE BARE 4 IN      DWT0305
000490      *                             0100'S PERFORM VARYING.       DWT0305
000500      *    04/02/05  DWT  CR-0514   LINED UP THIS BOX AND THE     DWT0330
000510      *                             ENV/WORKING-STORAGE CLAUSES   DWT0330
000520      *                             BELOW TO MATCH THE COLUMN 13  DWT0330
000530      *                             MKTBATCH NOW USES - CARRIED   DWT0330
000540      *                             FROM CR-0509'S AUDIT.         DWT0330
000550      ******************************************************************
000560       ENVIRONMENT DIVISION.
000570       CONFIGURATION SECTION.
000580       SOURCE-COMPUTER.  IBM-370.
000590       OBJECT-COMPUTER.  IBM-370.
000600       SPECIAL-NAMES.
000610           C01 IS TOP-OF-FORM.
000620       DATA DIVISION.
000630       WORKING-STORAGE SECTION.
000640      ******************************************************************
000650      *    RUN-DATE WORK AREA.  03/06/92 - CARRIED AS BOILERPLATE ON   *
000660      *    EVERY PROGRAM IN THIS SHOP, SEED TIMESTAMPS BELOW ARE FIXED *
000670      *    LITERALS SO THIS ONE IS NEVER ACTUALLY READ.                *
000680      ******************************************************************
000690       01  WS-RUN-DATE                 PIC 9(08)   VALUE ZERO.
000700       01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
000710           05  WS-RUN-YYYY              PIC 9(04).
000720           05  WS-RUN-MM                PIC 9(02).
000730           05  WS-RUN-DD                PIC 9(02).
000740      ******************************************************************
000750      *    COMMUNICATION AREA FOR CALLS TO ORDERSR                    *
000760      ******************************************************************
000770       01  ORD-REQUEST-AREA.
000780           COPY ORDREQ.
000790      ******************************************************************
000800      *    LINKAGE FIELDS FOR CALLS TO ITEMSR, USERSR AND MATCHSR      *
000810      ******************************************************************
000820       01  WS-ITM-FUNCTION              PIC X(08).
000830       01  WS-ITM-NAME-ARG              PIC X(30).
000840       01  WS-ITM-ID-ARG                PIC 9(09).
000850       01  WS-ITM-FOUND-SW              PIC X(01).
000860       01  WS-USR-FUNCTION              PIC X(08).
000870       01  WS-USR-NAME-ARG              PIC X(30).
000880       01  WS-USR-ID-ARG                PIC 9(09).
000890       01  WS-USR-FOUND-SW              PIC X(01).
000900       01  WS-MTC-ORDER-ID              PIC 9(09).
000910      ******************************************************************
000920      *    SEED ITEM/USER ID HOLDERS - FILLED BY 0100/0200 AND USED    *
000930      *    WHEN 0300 BUILDS THE FOUR SEED ORDERS.                      *
000940      ******************************************************************
000950       01  WS-ITEM-A-ID                 PIC 9(09)   VALUE ZERO.
000960       01  WS-ITEM-B-ID                 PIC 9(09)   VALUE ZERO.
000970       01  WS-USER-ALICE-ID             PIC 9(09)   VALUE ZERO.
000980       01  WS-USER-BOB-ID                PIC 9(09)   VALUE ZERO.
000990       01  WS-USER-CHARLIE-ID           PIC 9(09)   VALUE ZERO.
001000      ******************************************************************
001010      *    SEED ORDER TABLE - ONE ENTRY PER SEED ORDER, READ BY 0300   *
001020      *    SO THE FOUR ORDERS GO THROUGH A SINGLE COMMON PARAGRAPH     *
001030      *    INSTEAD OF FOUR NEAR-IDENTICAL ONES.                        *
001040      ******************************************************************
001050       01  WS-SEED-TABLE.
001060           05  WS-SEED-ENTRY OCCURS 4 TIMES.
001070               10  WS-SEED-USER-ID      PIC 9(09).
001080               10  WS-SEED-ITEM-ID      PIC 9(09).
001090               10  WS-SEED-SIDE         PIC X(04).
001100               10  WS-SEED-TYPE         PIC X(08).
001110               10  WS-SEED-PRICE        PIC S9(07)V99.
001120               10  WS-SEED-PRICE-NULL   PIC X(01).
001130               10  WS-SEED-TIMESTAMP    PIC X(14).
001140               10  FILLER               PIC X(02).
001150       77  WS-SEED-ORDER-COUNT          PIC S9(04)  COMP VALUE 4.
001160       01  WS-SEED-IX                   PIC S9(04) COMP VALUE ZERO.
001170      ******************************************************************
001180      *    RAW-BYTE VIEW OF THE SEED TABLE - SAME "DUMP THE WHOLE      *
001190      *    GROUP" HABIT AS THE ITM-FOUND-SW/USR-FOUND-SW WORK IN       *
001200      *    ITEMSR/USERSR, HANDY ON THE OPERATOR CONSOLE IF A STARTUP   *
001210      *    LOAD EVER NEEDS TO BE DISPLAYED WHOLESALE FOR DEBUGGING.    *
001220      ******************************************************************
001230       01  WS-SEED-TABLE-FLAT REDEFINES WS-SEED-TABLE
001240                                        PIC X(224).
001250      ******************************************************************
001260      *    SCRATCH TIMESTAMP VIEW - SAME SPLIT AS ORD-TIMESTAMP-PARTS  *
001270      *    AND TRD-TIMESTAMP-PARTS IN THE LEDGER COPYBOOKS.            *
001280      ******************************************************************
001290       01  WS-SEED-TS-SCRATCH           PIC X(14)   VALUE SPACES.
001300       01  WS-SEED-TS-SCRATCH-PARTS REDEFINES WS-SEED-TS-SCRATCH.
001310           05  WS-SEED-TS-YYYY           PIC 9(04).
001320           05  WS-SEED-TS-MM             PIC 9(02).
001330           05  WS-SEED-TS-DD             PIC 9(02).
001340           05  WS-SEED-TS-HH             PIC 9(02).
001350           05  WS-SEED-TS-MN             PIC 9(02).
001360           05  WS-SEED-TS-SS             PIC 9(02).
001370       PROCEDURE DIVISION.
001380       0100-MKTSEED-MAIN.
001390           PERFORM 0110-SEED-ITEMS.
001400           PERFORM 0200-SEED-USERS.
001410           PERFORM 0300-BUILD-SEED-TABLE.
001420           PERFORM 0400-FILE-ONE-SEED-ORDER
001430               VARYING WS-SEED-IX FROM 1 BY 1
001440               UNTIL WS-SEED-IX > WS-SEED-ORDER-COUNT.
001450           GOBACK.
001460      ******************************************************************
001470      *    0110 - CREATE ITEM "REPLICA A" (ID 1) AND "REPLICA B" (ID   *
001480      *    2).  CREATE-IF-ABSENT MEANS THE IDS ARE STABLE ACROSS RUNS  *
001490      *    AS LONG AS ITEMSR IS HANDED A FRESH MASTER FILE EACH TIME.  *
001500      ******************************************************************
001510       0110-SEED-ITEMS.
001520           MOVE "FINDCREA" TO WS-ITM-FUNCTION.
001530           MOVE "Replica A" TO WS-ITM-NAME-ARG.
001540           CALL "ITEMSR" USING WS-ITM-FUNCTION WS-ITM-NAME-ARG
001550                                WS-ITM-ID-ARG  WS-ITM-FOUND-SW.
001560           MOVE WS-ITM-ID-ARG TO WS-ITEM-A-ID.
001570           MOVE "FINDCREA" TO WS-ITM-FUNCTION.
001580           MOVE "Replica B" TO WS-ITM-NAME-ARG.
001590           CALL "ITEMSR" USING WS-ITM-FUNCTION WS-ITM-NAME-ARG
001600                                WS-ITM-ID-ARG  WS-ITM-FOUND-SW.
001610           MOVE WS-ITM-ID-ARG TO WS-ITEM-B-ID.
001620      ******************************************************************
001630      *    0200 - CREATE USERS "ALICE" (1), "BOB" (2), "CHARLIE" (3).  *
001640      ******************************************************************
001650       0200-SEED-USERS.
001660           MOVE "FINDCREA" TO WS-USR-FUNCTION.
001670           MOVE "Alice" TO WS-USR-NAME-ARG.
001680           CALL "USERSR" USING WS-USR-FUNCTION WS-USR-NAME-ARG
001690                                WS-USR-ID-ARG  WS-USR-FOUND-SW.
001700           MOVE WS-USR-ID-ARG TO WS-USER-ALICE-ID.
001710           MOVE "FINDCREA" TO WS-USR-FUNCTION.
001720           MOVE "Bob" TO WS-USR-NAME-ARG.
001730           CALL "USERSR" USING WS-USR-FUNCTION WS-USR-NAME-ARG
001740                                WS-USR-ID-ARG  WS-USR-FOUND-SW.
001750           MOVE WS-USR-ID-ARG TO WS-USER-BOB-ID.
001760           MOVE "FINDCREA" TO WS-USR-FUNCTION.
001770           MOVE "Charlie" TO WS-USR-NAME-ARG.
001780           CALL "USERSR" USING WS-USR-FUNCTION WS-USR-NAME-ARG
001790                                WS-USR-ID-ARG  WS-USR-FOUND-SW.
001800           MOVE WS-USR-ID-ARG TO WS-USER-CHARLIE-ID.
001810      ******************************************************************
001820      *    0300 - BUILD THE FOUR SEED ORDERS IN TIMESTAMP ORDER.       *
001830      *    ORDER 1: ALICE BUY ITEM-A AT-PRICE 1000.00 QTY 1.            *
001840      *    ORDER 2: BOB   SELL ITEM-A AT-PRICE  950.00 QTY 1.           *
001850      *    ORDER 3: ALICE BUY ITEM-B OPEN (NO PRICE)    QTY 1.          *
001860      *    ORDER 4: CHARLIE SELL ITEM-B OPEN (NO PRICE) QTY 1.          *
001870      ******************************************************************
001880       0300-BUILD-SEED-TABLE.
001890           MOVE WS-USER-ALICE-ID   TO WS-SEED-USER-ID (1).
001900           MOVE WS-ITEM-A-ID       TO WS-SEED-ITEM-ID (1).
001910           MOVE "BUY "             TO WS-SEED-SIDE (1).
001920           MOVE "AT-PRICE"         TO WS-SEED-TYPE (1).
001930           MOVE 1000.00            TO WS-SEED-PRICE (1).
001940           MOVE "N"                TO WS-SEED-PRICE-NULL (1).
001950           MOVE "20250927100000"   TO WS-SEED-TIMESTAMP (1).
001960           MOVE WS-USER-BOB-ID     TO WS-SEED-USER-ID (2).
001970           MOVE WS-ITEM-A-ID       TO WS-SEED-ITEM-ID (2).
001980           MOVE "SELL"             TO WS-SEED-SIDE (2).
001990           MOVE "AT-PRICE"         TO WS-SEED-TYPE (2).
002000           MOVE 950.00             TO WS-SEED-PRICE (2).
002010           MOVE "N"                TO WS-SEED-PRICE-NULL (2).
002020           MOVE "20250927100001"   TO WS-SEED-TIMESTAMP (2).
002030           MOVE WS-USER-ALICE-ID   TO WS-SEED-USER-ID (3).
002040           MOVE WS-ITEM-B-ID       TO WS-SEED-ITEM-ID (3).
002050           MOVE "BUY "             TO WS-SEED-SIDE (3).
002060           MOVE "OPEN    "         TO WS-SEED-TYPE (3).
002070           MOVE ZERO               TO WS-SEED-PRICE (3).
002080           MOVE "Y"                TO WS-SEED-PRICE-NULL (3).
002090           MOVE "20250927100002"   TO WS-SEED-TIMESTAMP (3).
002100           MOVE WS-USER-CHARLIE-ID TO WS-SEED-USER-ID (4).
002110           MOVE WS-ITEM-B-ID       TO WS-SEED-ITEM-ID (4).
002120           MOVE "SELL"             TO WS-SEED-SIDE (4).
002130           MOVE "OPEN    "         TO WS-SEED-TYPE (4).
002140           MOVE ZERO               TO WS-SEED-PRICE (4).
002150           MOVE "Y"                TO WS-SEED-PRICE-NULL (4).
002160           MOVE "20250927100003"   TO WS-SEED-TIMESTAMP (4).
002170      ******************************************************************
002180      *    0400 - FILE ONE SEED ORDER OPEN THROUGH ORDERSR, THEN RUN   *
002190      *    IT THROUGH MATCHSR EXACTLY AS MKTBATCH DOES FOR A LIVE       *
002200      *    SUBMIT-ORDER COMMAND.  ORDERSR ASSIGNS THE SEQUENTIAL ID -   *
002210      *    SINCE ITEMS/USERS/ORDERS ARE ALL FRESH AT STARTUP THE FIRST  *
002220      *    FOUR IDS ASSIGNED ARE 1 THROUGH 4, IN THIS ORDER.            *
002230      ******************************************************************
002240       0400-FILE-ONE-SEED-ORDER.
002250           MOVE "ASSIGN  "                    TO ORD-FUNCTION.
002260           MOVE WS-SEED-USER-ID   (WS-SEED-IX) TO ORD-USER-ID-ARG.
002270           MOVE WS-SEED-ITEM-ID   (WS-SEED-IX) TO ORD-ITEM-ID-ARG.
002280           MOVE WS-SEED-SIDE      (WS-SEED-IX) TO ORD-SIDE-ARG.
002290           MOVE WS-SEED-TYPE      (WS-SEED-IX) TO ORD-TYPE-ARG.
002300           MOVE WS-SEED-PRICE     (WS-SEED-IX) TO ORD-PRICE-ARG.
002310           MOVE WS-SEED-PRICE-NULL (WS-SEED-IX) TO ORD-PRICE-NULL-ARG.
002320           MOVE WS-SEED-TIMESTAMP (WS-SEED-IX) TO ORD-TIMESTAMP-ARG.
002330           MOVE 1                              TO ORD-QUANTITY-ARG.
002340           CALL "ORDERSR" USING ORD-REQUEST-AREA.
002350           MOVE ORD-ORDER-ID-ARG TO WS-MTC-ORDER-ID.
002360           CALL "MATCHSR" USING WS-MTC-ORDER-ID.
