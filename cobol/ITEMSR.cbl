000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID.  ITEMSR.
000120       AUTHOR.  R K LAMBERT.
000130       INSTALLATION.  REPLICA EXCHANGE DATA CENTER.
000140       DATE-WRITTEN.  04/02/92.
000150       DATE-COMPILED.
000160       SECURITY.  NONE.
000170      ******************************************************************
000180      *    PROGRAM:  ITEMSR                                           *
000190      *    FUNCTION:  ITEM MASTER MAINTENANCE SUBPROGRAM.  HOLDS THE  *
000200      *    ITEM TABLE FOR THE LIFE OF THE RUN AND BACKS IT WITH THE   *
000210      *    ITEM-MASTER FILE AT END OF JOB.  CALLED BY MKTBATCH AND    *
000220      *    MKTSEED TO CREATE-IF-ABSENT AND LOOK UP REPLICA ITEMS BY   *
000230      *    NUMERIC ID OR BY NAME (CASE FOLDED TO UPPER FOR COMPARE).  *
000240      *                                                                *
000250      *    CALLING SEQUENCE -                                         *
000260      *      CALL "ITEMSR" USING ITM-FUNCTION  ITM-NAME-ARG           *
000270      *                           ITM-ID-ARG   ITM-FOUND-SW.          *
000280      *      ITM-FUNCTION = "FINDCREA" CREATE ITEM IF NOT ON FILE,    *
000290      *                                ITM-FOUND-SW = Y IF IT ALREADY *
000300      *                                EXISTED, N IF NEWLY ASSIGNED.  *
000310      *                     "FINDID  " LOOK UP BY ITM-ID-ARG, RETURN  *
000320      *                                ITM-NAME-ARG AND FOUND SWITCH. *
000330      *                     "FINDNAME" LOOK UP BY ITM-NAME-ARG,       *
000340      *                                RETURN ITM-ID-ARG AND SWITCH.  *
000350      *                     "WRTMAST " WRITE THE ITEM-MASTER FILE.    *
000360      ******************************************************************
000370      *                       C H A N G E   L O G                     *
000380      ******************************************************************
000390      *    DATE     BY   REQUEST    DESCRIPTION                   RKL0492
000400      *    -------- ---  ---------  ----------------------------  RKL0492
000410      *    04/02/92  RKL  INIT      ORIGINAL ITEM LOOKUP/CREATE   RKL0492
000420      *                             LOGIC.                        RKL0492
000430      *    11/18/93  RKL  CR-0118   ADDED FINDNAME FUNCTION FOR   RKL1193
000440      *                             QUERY-ORDERBOOK ITEM RESOLVE. RKL1193
000450      *    07/09/95  DWT  CR-0231   RAISED ITEM TABLE TO 200      DWT0795
000460      *                             ENTRIES.                      DWT0795
000470      *    03/14/98  DWT  CR-0309   CASE-FOLD COMPARE ON CREATE   DWT0398
000480      *                             SO "REPLICA A" AND "REPLICA   DWT0398
000490      *                             A" SHARE ONE ITEM ROW.        DWT0398
000500      *    11/30/98  MJO  Y2K-0041  YEAR 2000 REVIEW - NO 2-DIGIT MJO1198
000510      *                             YEAR FIELDS IN THIS MODULE.   MJO1198
000520      *                             PASS.                         MJO1198
000530      *    02/22/01  MJO  CR-0412   ADDED WRTMAST FUNCTION - THE  MJO0201
000540      *                             MASTER IS NOW WRITTEN ONCE AT MJO0201
000550      *                             END OF JOB, NOT EVERY CALL.   MJO0201
000560      *    09/05/04  SAP  CR-0488   WIDENED ITM-NAME TO 30 TO     SAP0904
000570      *                             MATCH THE TRANSACTION FILE    SAP0904
000580      *                             LAYOUT.                       SAP0904
000582      *    03/11/05  DWT  CR-0502   ADDED WS-MAX-ITEMS GUARD SO   DWT0305
000584      *                             0200 STOPS SILENTLY INSTEAD   DWT0305
000586      *                             OF OVERRUNNING THE 200-ENTRY  DWT0305
000588      *                             TABLE.                        DWT0305
000589      ******************************************************************
000600       ENVIRONMENT DIVISION.
000610       CONFIGURATION SECTION.
000620       SOURCE-COMPUTER.  IBM-370.
000630       OBJECT-COMPUTER.  IBM-370.
000640       SPECIAL-NAMES.
000650           C01 IS TOP-OF-FORM.
000660       INPUT-OUTPUT SECTION.
000670       FILE-CONTROL.
000680           SELECT ITEM-MASTER ASSIGN TO ITEMMAST
000690               ORGANIZATION IS SEQUENTIAL
000700               FILE STATUS IS WS-ITMFIL-STATUS.
000710       DATA DIVISION.
000720       FILE SECTION.
000730       FD  ITEM-MASTER
000740           LABEL RECORDS ARE STANDARD
000750           RECORDING MODE IS F.
000760       01  ITM-RECORD.
000770           COPY ITMFIL.
000780       WORKING-STORAGE SECTION.
000790      ******************************************************************
000800      *    FILE STATUS AND RETURN-CODE WORK AREAS                     *
000810      ******************************************************************
000820       01  WS-ITMFIL-STATUS            PIC X(02)   VALUE "00".
000830       01  WS-RETURN-CODE-NUM          PIC S9(04)  COMP VALUE ZERO.
000840       01  WS-RETURN-CODE-ALPHA REDEFINES WS-RETURN-CODE-NUM
000850                                       PIC X(02).
000855       77  WS-MAX-ITEMS                PIC S9(04)  COMP VALUE 200.
000860      ******************************************************************
000870      *    RUN-DATE WORK AREA (STAMPED INTO LOG LINES, NOT THE FILE)   *
000880      ******************************************************************
000890       01  WS-RUN-DATE                 PIC 9(08)   VALUE ZERO.
000900       01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
000910           05  WS-RUN-YYYY              PIC 9(04).
000920           05  WS-RUN-MM                PIC 9(02).
000930           05  WS-RUN-DD                PIC 9(02).
000940      ******************************************************************
000950      *    CASE-FOLD COMPARE WORK AREA                                *
000960      ******************************************************************
000970       01  WS-COMPARE-NAME.
000980           05  WS-COMPARE-NAME-TEXT     PIC X(30).
000990       01  WS-COMPARE-NAME-CHARS REDEFINES WS-COMPARE-NAME.
001000           05  WS-COMPARE-CHAR OCCURS 30 TIMES
001010                                       PIC X(01).
001020      ******************************************************************
001030      *    THE ITEM TABLE - IN-MEMORY MASTER FOR THE LIFE OF THE RUN   *
001040      ******************************************************************
001050       01  ITM-TABLE.
001060           05  ITM-COUNT               PIC S9(04) COMP VALUE ZERO.
001070           05  ITM-ENTRY OCCURS 200 TIMES
001080                         INDEXED BY ITM-IX.
001090               COPY ITMFIL.
001100               10  ITM-NAME-UC          PIC X(30).
001110       LINKAGE SECTION.
001120       01  ITM-FUNCTION                PIC X(08).
001130       01  ITM-NAME-ARG                PIC X(30).
001140       01  ITM-ID-ARG                  PIC 9(09).
001150       01  ITM-FOUND-SW                PIC X(01).
001160      ******************************************************************
001170       PROCEDURE DIVISION USING ITM-FUNCTION ITM-NAME-ARG
001180                                 ITM-ID-ARG   ITM-FOUND-SW.
001190       0100-ITEMSR-MAIN.
001200           MOVE "N" TO ITM-FOUND-SW.
001210           IF ITM-FUNCTION = "FINDCREA"
001220               PERFORM 0200-FIND-OR-CREATE THRU 0200-EXIT
001230           ELSE
001240           IF ITM-FUNCTION = "FINDID  "
001250               PERFORM 0300-FIND-BY-ID THRU 0300-EXIT
001260           ELSE
001270           IF ITM-FUNCTION = "FINDNAME"
001280               PERFORM 0400-FIND-BY-NAME THRU 0400-EXIT
001290           ELSE
001300           IF ITM-FUNCTION = "WRTMAST "
001310               PERFORM 0500-WRITE-MASTER THRU 0500-EXIT.
001320           GOBACK.
001330      ******************************************************************
001340      *    0200 - CREATE ITEM IF ITS NAME IS NOT ALREADY ON FILE       *
001350      ******************************************************************
001360       0200-FIND-OR-CREATE.
001370           MOVE ITM-NAME-ARG TO WS-COMPARE-NAME-TEXT.
001380           INSPECT WS-COMPARE-NAME-TEXT CONVERTING
001390               "abcdefghijklmnopqrstuvwxyz" TO
001400               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001410           PERFORM 0210-SCAN-FOR-NAME
001420               VARYING ITM-IX FROM 1 BY 1
001430               UNTIL ITM-IX > ITM-COUNT.
001440           IF ITM-FOUND-SW = "Y"
001450               GO TO 0200-EXIT.
001452           IF ITM-COUNT NOT < WS-MAX-ITEMS
001454               GO TO 0200-EXIT.
001460           ADD 1 TO ITM-COUNT.
001470           SET ITM-IX TO ITM-COUNT.
001480           MOVE ITM-COUNT       TO ITM-ITEM-ID (ITM-IX).
001490           MOVE ITM-NAME-ARG    TO ITM-NAME (ITM-IX).
001500           MOVE WS-COMPARE-NAME-TEXT TO ITM-NAME-UC (ITM-IX).
001510           MOVE ITM-COUNT       TO ITM-ID-ARG.
001520           MOVE "N" TO ITM-FOUND-SW.
001530       0200-EXIT.
001540           EXIT.
001550       0210-SCAN-FOR-NAME.
001560           IF ITM-NAME-UC (ITM-IX) = WS-COMPARE-NAME-TEXT
001570               MOVE ITM-ITEM-ID (ITM-IX) TO ITM-ID-ARG
001580               MOVE "Y" TO ITM-FOUND-SW
001590               SET ITM-IX TO ITM-COUNT.
001600      ******************************************************************
001610      *    0300 - LOOK UP AN ITEM BY ITS NUMERIC ID                    *
001620      ******************************************************************
001630       0300-FIND-BY-ID.
001640           PERFORM 0310-SCAN-FOR-ID
001650               VARYING ITM-IX FROM 1 BY 1
001660               UNTIL ITM-IX > ITM-COUNT.
001670       0300-EXIT.
001680           EXIT.
001690       0310-SCAN-FOR-ID.
001700           IF ITM-ITEM-ID (ITM-IX) = ITM-ID-ARG
001710               MOVE ITM-NAME (ITM-IX) TO ITM-NAME-ARG
001720               MOVE "Y" TO ITM-FOUND-SW
001730               SET ITM-IX TO ITM-COUNT.
001740      ******************************************************************
001750      *    0400 - LOOK UP AN ITEM BY NAME, NO CREATE                   *
001760      ******************************************************************
001770       0400-FIND-BY-NAME.
001780           MOVE ITM-NAME-ARG TO WS-COMPARE-NAME-TEXT.
001790           INSPECT WS-COMPARE-NAME-TEXT CONVERTING
001800               "abcdefghijklmnopqrstuvwxyz" TO
001810               "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
001820           PERFORM 0210-SCAN-FOR-NAME
001830               VARYING ITM-IX FROM 1 BY 1
001840               UNTIL ITM-IX > ITM-COUNT.
001850       0400-EXIT.
001860           EXIT.
001870      ******************************************************************
001880      *    0500 - WRITE THE ITEM-MASTER FILE AT END OF JOB             *
001890      ******************************************************************
001900       0500-WRITE-MASTER.
001910           OPEN OUTPUT ITEM-MASTER.
001920           IF WS-ITMFIL-STATUS NOT = "00"
001930               GO TO 0500-EXIT.
001940           PERFORM 0510-WRITE-ONE-ITEM
001950               VARYING ITM-IX FROM 1 BY 1
001960               UNTIL ITM-IX > ITM-COUNT.
001970           CLOSE ITEM-MASTER.
001980       0500-EXIT.
001990           EXIT.
002000       0510-WRITE-ONE-ITEM.
002010           MOVE SPACES               TO ITM-RECORD.
002020           MOVE ITM-ITEM-ID (ITM-IX) TO ITM-ITEM-ID IN ITM-RECORD.
002030           MOVE ITM-NAME (ITM-IX)    TO ITM-NAME IN ITM-RECORD.
002040           WRITE ITM-RECORD.
