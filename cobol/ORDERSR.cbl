000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID.  ORDERSR.
000120       AUTHOR.  D W TRENT.
000130       INSTALLATION.  REPLICA EXCHANGE DATA CENTER.
000140       DATE-WRITTEN.  04/02/92.
000150       DATE-COMPILED.
000160       SECURITY.  NONE.
000170      ******************************************************************
000180      *    PROGRAM:  ORDERSR                                         *
000190      *    FUNCTION:  ORDER LEDGER AND TRADE LEDGER SUBPROGRAM.       *
000200      *    HOLDS THE ORDER TABLE AND TRADE TABLE FOR THE LIFE OF THE  *
000210      *    RUN AND BACKS THEM WITH THE ORDER-LEDGER AND TRADE-LEDGER  *
000220      *    FILES AT END OF JOB.  CALLED BY MKTBATCH FOR ORDER/TRADE   *
000230      *    BOOKKEEPING AND BY MATCHSR FOR THE DATA THE MATCHING       *
000240      *    ENGINE NEEDS TO SCAN AND SETTLE AN ORDER.  ONE COMMUNICA-  *
000250      *    TION AREA (MEMBER ORDREQ) CARRIES EVERY FUNCTION'S ARGS.   *
000260      *                                                                *
000270      *    CALLING SEQUENCE - CALL "ORDERSR" USING ORD-REQUEST-AREA.  *
000280      *      ORD-FUNCTION = "ASSIGN  " FILE A NEW OPEN ORDER, ASSIGN  *
000290      *                                THE NEXT ORDER-ID.             *
000300      *                     "FINDID  " LOOK UP ONE ORDER BY ID.       *
000310      *                     "SETSTAT " SET ONE ORDER'S STATUS.        *
000320      *                     "CANCEL  " CANCEL ONE ORDER IF STILL OPEN.*
000330      *                     "SCANOPP " RETURN THE OPPOSING OPEN-ORDER *
000340      *                                IDS FOR AN ITEM, MATCH-PRIORITY*
000350      *                                ORDER, FOR THE MATCHING ENGINE.*
000360      *                     "GETFALL " RETURN THE FALLBACK PRICE FOR  *
000370      *                                AN ITEM.                       *
000380      *                     "TRDINS  " FILE A NEW TRADE, ASSIGN THE   *
000390      *                                NEXT TRADE-ID, UPDATE THE      *
000400      *                                ITEM'S LAST-TRADED PRICE.      *
000410      *                     "QOPEN   " RETURN THE OPEN-ORDER LISTING  *
000420      *                                FOR AN ITEM (REPORT SOURCE).   *
000430      *                     "QTRADES " RETURN THE TRADE LISTING AND   *
000440      *                                AVERAGE PRICE FOR AN ITEM.     *
000450      *                     "QMETRIC " RETURN TOTAL TRADES AND TOTAL  *
000460      *                                OPEN ORDERS ACROSS ALL ITEMS.  *
000470      *                     "WRTMAST " WRITE THE ORDER-LEDGER AND     *
000480      *                                TRADE-LEDGER FILES.            *
000490      ******************************************************************
000500      *                       C H A N G E   L O G                     *
000510      ******************************************************************
000520      *    DATE     BY   REQUEST    DESCRIPTION                   DWT0492
000530      *    -------- ---  ---------  ----------------------------  DWT0492
000540      *    04/02/92  DWT  INIT      ORIGINAL ORDER LEDGER, CARVED DWT0492
000550      *                             OUT OF THE OLD BUYSR/SELL     DWT0492
000560      *                             RECORD I-O LOGIC.             DWT0492
000570      *    11/18/93  RKL  CR-0118   ADDED SCANOPP FOR THE NEW     RKL1193
000580      *                             PRICE/TIME MATCHING ENGINE.   RKL1193
000590      *    07/09/95  DWT  CR-0231   RAISED ORDER AND TRADE TABLES DWT0795
000600      *                             TO 500 ENTRIES EACH.          DWT0795
000610      *    03/14/98  DWT  CR-0309   ADDED GETFALL - FALLBACK      DWT0398
000620      *                             PRICE LADDER MOVED HERE OUT   DWT0398
000630      *                             OF THE ENGINE SO IT CAN SEE   DWT0398
000640      *                             THE BOOK.                     DWT0398
000650      *    11/30/98  MJO  Y2K-0041  YEAR 2000 REVIEW - TIMESTAMPS MJO1198
000660      *                             CARRY A 4-DIGIT YEAR. PASS.   MJO1198
000670      *    02/22/01  MJO  CR-0412   ADDED WRTMAST - LEDGERS ARE   MJO0201
000680      *                             NOW WRITTEN ONCE AT END OF    MJO0201
000690      *                             JOB.                          MJO0201
000700      *    09/05/04  SAP  CR-0488   ADDED QOPEN/QTRADES/QMETRIC   SAP0904
000710      *                             SO MKTBATCH CAN BUILD THE     SAP0904
000720      *                             QUERY REPORTS WITHOUT         SAP0904
000730      *                             TOUCHING THE TABLES DIRECTLY. SAP0904
000740      *    03/11/05  DWT  CR-0502   ADDED WS-MAX-ORDERS GUARD SO  DWT0305
000750      *                             0200 STOPS SILENTLY INSTEAD   DWT0305
000760      *                             OF OVERRUNNING THE 500-ENTRY  DWT0305
000770      *                             ORDER TABLE.                  DWT0305
000780      *    03/18/05  DWT  CR-0509   ADDED THRU <PARA>-EXIT TO     DWT0318
000790      *                             EVERY PERFORM OF A SCAN/      DWT0318
000800      *                             COMPARE HELPER THAT GOES TO   DWT0318
000810      *                             ITS OWN EXIT LABEL - WITHOUT  DWT0318
000820      *                             THRU, 0910-APPEND-SIDE-OPENS  DWT0318
000830      *                             NEVER REACHED 0915-APPEND-    DWT0318
000840      *                             LOOP AND QOPEN CAME BACK      DWT0318
000850      *                             EMPTY EVERY TIME.             DWT0318
000860      ******************************************************************
000870       ENVIRONMENT DIVISION.
000880       CONFIGURATION SECTION.
000890       SOURCE-COMPUTER.  IBM-370.
000900       OBJECT-COMPUTER.  IBM-370.
000910       SPECIAL-NAMES.
000920           C01 IS TOP-OF-FORM.
000930       INPUT-OUTPUT SECTION.
000940       FILE-CONTROL.
000950           SELECT ORDER-LEDGER ASSIGN TO ORDLEDG
000960               ORGANIZATION IS SEQUENTIAL
000970               FILE STATUS IS WS-ORDFIL-STATUS.
000980           SELECT TRADE-LEDGER ASSIGN TO TRDLEDG
000990               ORGANIZATION IS SEQUENTIAL
001000               FILE STATUS IS WS-TRDFIL-STATUS.
001010       DATA DIVISION.
001020       FILE SECTION.
001030       FD  ORDER-LEDGER
001040           LABEL RECORDS ARE STANDARD
001050           RECORDING MODE IS F.
001060       01  ORD-LEDGER-RECORD.
001070           COPY ORDFIL.
001080       FD  TRADE-LEDGER
001090           LABEL RECORDS ARE STANDARD
001100           RECORDING MODE IS F.
001110       01  TRD-LEDGER-RECORD.
001120           COPY TRDFIL.
001130       WORKING-STORAGE SECTION.
001140      ******************************************************************
001150      *    FILE STATUS WORK AREAS                                     *
001160      ******************************************************************
001170       01  WS-ORDFIL-STATUS            PIC X(02)   VALUE "00".
001180       01  WS-TRDFIL-STATUS            PIC X(02)   VALUE "00".
001190       77  WS-MAX-ORDERS               PIC S9(04)  COMP VALUE 500.
001200      ******************************************************************
001210      *    RUN-DATE WORK AREA (STAMPED INTO LOG LINES, NOT THE FILE)   *
001220      ******************************************************************
001230       01  WS-RUN-DATE                 PIC 9(08)   VALUE ZERO.
001240       01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
001250           05  WS-RUN-YYYY              PIC 9(04).
001260           05  WS-RUN-MM                PIC 9(02).
001270           05  WS-RUN-DD                PIC 9(02).
001280      ******************************************************************
001290      *    SCAN AND COMPARE WORK AREAS                                *
001300      ******************************************************************
001310       01  WS-BETTER-SW                PIC X(01)   VALUE "N".
001320       01  WS-STEP-FOUND-SW            PIC X(01)   VALUE "N".
001330       01  WS-QOPEN-SIDE                PIC X(04)   VALUE SPACES.
001340       01  WS-SUM-PRICE                PIC S9(09)V99 VALUE ZERO.
001350       01  WS-BEST-IX                  USAGE IS INDEX.
001360      ******************************************************************
001370      *    THE ORDER TABLE - IN-MEMORY ORDER BOOK FOR THE LIFE OF RUN  *
001380      ******************************************************************
001390       01  ORD-TABLE.
001400           05  ORD-COUNT               PIC S9(04) COMP VALUE ZERO.
001410           05  ORD-ENTRY OCCURS 500 TIMES
001420                         INDEXED BY ORD-IX.
001430               COPY ORDFIL.
001440           05  WS-CAND-FLAG OCCURS 500 TIMES
001450                                       PIC X(01).
001460      ******************************************************************
001470      *    THE TRADE TABLE - IN-MEMORY TRADE LEDGER FOR LIFE OF RUN    *
001480      ******************************************************************
001490       01  TRD-TABLE.
001500           05  TRD-COUNT               PIC S9(04) COMP VALUE ZERO.
001510           05  TRD-ENTRY OCCURS 500 TIMES
001520                         INDEXED BY TRD-IX.
001530               COPY TRDFIL.
001540      ******************************************************************
001550      *    LAST-TRADED-PRICE TABLE - ONE ROW PER ITEM THAT HAS TRADED  *
001560      ******************************************************************
001570       01  LPR-TABLE.
001580           05  LPR-COUNT               PIC S9(04) COMP VALUE ZERO.
001590           05  LPR-ENTRY OCCURS 50 TIMES
001600                         INDEXED BY LPR-IX.
001610               10  LPR-ITEM-ID          PIC 9(09).
001620               10  LPR-PRICE            PIC S9(07)V99.
001630       LINKAGE SECTION.
001640       01  ORD-REQUEST-AREA.
001650           COPY ORDREQ.
001660      ******************************************************************
001670       PROCEDURE DIVISION USING ORD-REQUEST-AREA.
001680       0100-ORDERSR-MAIN.
001690           IF ORD-FUNCTION = "ASSIGN  "
001700               PERFORM 0200-ASSIGN-ORDER THRU 0200-EXIT
001710           ELSE
001720           IF ORD-FUNCTION = "FINDID  "
001730               PERFORM 0300-FIND-BY-ID THRU 0300-EXIT
001740           ELSE
001750           IF ORD-FUNCTION = "SETSTAT "
001760               PERFORM 0400-SET-STATUS THRU 0400-EXIT
001770           ELSE
001780           IF ORD-FUNCTION = "CANCEL  "
001790               PERFORM 0500-CANCEL-ORDER THRU 0500-EXIT
001800           ELSE
001810           IF ORD-FUNCTION = "SCANOPP "
001820               PERFORM 0600-SCAN-OPPOSING THRU 0600-EXIT
001830           ELSE
001840           IF ORD-FUNCTION = "GETFALL "
001850               PERFORM 0700-GET-FALLBACK THRU 0700-EXIT
001860           ELSE
001870           IF ORD-FUNCTION = "TRDINS  "
001880               PERFORM 0800-INSERT-TRADE THRU 0800-EXIT
001890           ELSE
001900           IF ORD-FUNCTION = "QOPEN   "
001910               PERFORM 0900-QUERY-OPEN THRU 0900-EXIT
001920           ELSE
001930           IF ORD-FUNCTION = "QTRADES "
001940               PERFORM 1000-QUERY-TRADES THRU 1000-EXIT
001950           ELSE
001960           IF ORD-FUNCTION = "QMETRIC "
001970               PERFORM 1100-QUERY-METRICS THRU 1100-EXIT
001980           ELSE
001990           IF ORD-FUNCTION = "WRTMAST "
002000               PERFORM 1200-WRITE-MASTERS THRU 1200-EXIT.
002010           GOBACK.
002020      ******************************************************************
002030      *    0200 - FILE A NEW ORDER, STATUS OPEN, NEXT SEQUENTIAL ID    *
002040      ******************************************************************
002050       0200-ASSIGN-ORDER.
002060           IF ORD-COUNT NOT < WS-MAX-ORDERS
002070               MOVE ZERO TO ORD-ORDER-ID-ARG
002080               GO TO 0200-EXIT.
002090           ADD 1 TO ORD-COUNT.
002100           SET ORD-IX TO ORD-COUNT.
002110           MOVE ORD-COUNT          TO ORD-ORDER-ID (ORD-IX).
002120           MOVE ORD-COUNT          TO ORD-ORDER-ID-ARG.
002130           MOVE ORD-USER-ID-ARG    TO ORD-USER-ID (ORD-IX).
002140           MOVE ORD-ITEM-ID-ARG    TO ORD-ITEM-ID (ORD-IX).
002150           MOVE ORD-SIDE-ARG       TO ORD-SIDE (ORD-IX).
002160           MOVE ORD-TYPE-ARG       TO ORD-ORDER-TYPE (ORD-IX).
002170           MOVE ORD-PRICE-ARG      TO ORD-PRICE (ORD-IX).
002180           MOVE ORD-PRICE-NULL-ARG TO ORD-PRICE-NULL (ORD-IX).
002190           MOVE "OPEN     "        TO ORD-STATUS (ORD-IX).
002200           MOVE ORD-TIMESTAMP-ARG  TO ORD-TIMESTAMP (ORD-IX).
002210           MOVE ORD-QUANTITY-ARG   TO ORD-QUANTITY (ORD-IX).
002220       0200-EXIT.
002230           EXIT.
002240      ******************************************************************
002250      *    0300 - LOOK UP ONE ORDER BY ITS ORDER-ID                    *
002260      ******************************************************************
002270       0300-FIND-BY-ID.
002280           MOVE "N" TO ORD-FOUND-SW.
002290           PERFORM 0310-SCAN-FOR-ORDER THRU 0310-EXIT
002300               VARYING ORD-IX FROM 1 BY 1
002310               UNTIL ORD-IX > ORD-COUNT.
002320       0300-EXIT.
002330           EXIT.
002340       0310-SCAN-FOR-ORDER.
002350           IF ORD-ORDER-ID (ORD-IX) NOT = ORD-ORDER-ID-ARG
002360               GO TO 0310-EXIT.
002370           MOVE ORD-USER-ID (ORD-IX)     TO ORD-USER-ID-ARG.
002380           MOVE ORD-ITEM-ID (ORD-IX)     TO ORD-ITEM-ID-ARG.
002390           MOVE ORD-SIDE (ORD-IX)        TO ORD-SIDE-ARG.
002400           MOVE ORD-ORDER-TYPE (ORD-IX)  TO ORD-TYPE-ARG.
002410           MOVE ORD-PRICE (ORD-IX)       TO ORD-PRICE-ARG.
002420           MOVE ORD-PRICE-NULL (ORD-IX)  TO ORD-PRICE-NULL-ARG.
002430           MOVE ORD-STATUS (ORD-IX)      TO ORD-STATUS-ARG.
002440           MOVE ORD-TIMESTAMP (ORD-IX)   TO ORD-TIMESTAMP-ARG.
002450           MOVE ORD-QUANTITY (ORD-IX)    TO ORD-QUANTITY-ARG.
002460           MOVE "Y" TO ORD-FOUND-SW.
002470           SET ORD-IX TO ORD-COUNT.
002480       0310-EXIT.
002490           EXIT.
002500      ******************************************************************
002510      *    0400 - SET ONE ORDER'S STATUS (CALLED BY THE ENGINE WHEN    *
002520      *    A MATCH FILLS BOTH SIDES)                                   *
002530      ******************************************************************
002540       0400-SET-STATUS.
002550           PERFORM 0410-SCAN-FOR-STATUS THRU 0410-EXIT
002560               VARYING ORD-IX FROM 1 BY 1
002570               UNTIL ORD-IX > ORD-COUNT.
002580       0400-EXIT.
002590           EXIT.
002600       0410-SCAN-FOR-STATUS.
002610           IF ORD-ORDER-ID (ORD-IX) NOT = ORD-ORDER-ID-ARG
002620               GO TO 0410-EXIT.
002630           MOVE ORD-STATUS-ARG TO ORD-STATUS (ORD-IX).
002640           SET ORD-IX TO ORD-COUNT.
002650       0410-EXIT.
002660           EXIT.
002670      ******************************************************************
002680      *    0500 - CANCEL ONE ORDER IF IT IS STILL OPEN IN THE BOOK     *
002690      ******************************************************************
002700       0500-CANCEL-ORDER.
002710           MOVE "N" TO ORD-FOUND-SW.
002720           PERFORM 0510-SCAN-FOR-CANCEL THRU 0510-EXIT
002730               VARYING ORD-IX FROM 1 BY 1
002740               UNTIL ORD-IX > ORD-COUNT.
002750       0500-EXIT.
002760           EXIT.
002770       0510-SCAN-FOR-CANCEL.
002780           IF ORD-ORDER-ID (ORD-IX) NOT = ORD-ORDER-ID-ARG
002790               GO TO 0510-EXIT.
002800           IF ORD-STATUS-OPEN (ORD-IX)
002810               MOVE "CANCELLED" TO ORD-STATUS (ORD-IX)
002820               MOVE "Y" TO ORD-FOUND-SW.
002830           SET ORD-IX TO ORD-COUNT.
002840       0510-EXIT.
002850           EXIT.
002860      ******************************************************************
002870      *    0600 - RETURN THE OPPOSING OPEN-ORDER IDS FOR AN ITEM, IN   *
002880      *    MATCH-PRIORITY ORDER, FOR THE MATCHING ENGINE TO WALK.      *
002890      ******************************************************************
002900       0600-SCAN-OPPOSING.
002910           MOVE 0 TO ORD-CAND-COUNT.
002920           PERFORM 0610-MARK-CANDIDATE THRU 0610-EXIT
002930               VARYING ORD-IX FROM 1 BY 1
002940               UNTIL ORD-IX > ORD-COUNT.
002950       0605-SCAN-LOOP.
002960           SET WS-BEST-IX TO 0.
002970           PERFORM 0620-TEST-CANDIDATE THRU 0620-EXIT
002980               VARYING ORD-IX FROM 1 BY 1
002990               UNTIL ORD-IX > ORD-COUNT.
003000           IF WS-BEST-IX = 0
003010               GO TO 0600-EXIT.
003020           ADD 1 TO ORD-CAND-COUNT.
003030           MOVE ORD-ORDER-ID (WS-BEST-IX) TO
003040               ORD-CAND-TABLE (ORD-CAND-COUNT).
003050           MOVE "N" TO WS-CAND-FLAG (WS-BEST-IX).
003060           GO TO 0605-SCAN-LOOP.
003070       0600-EXIT.
003080           EXIT.
003090       0610-MARK-CANDIDATE.
003100           MOVE "N" TO WS-CAND-FLAG (ORD-IX).
003110           IF ORD-ITEM-ID (ORD-IX) NOT = ORD-ITEM-ID-ARG
003120               GO TO 0610-EXIT.
003130           IF NOT ORD-STATUS-OPEN (ORD-IX)
003140               GO TO 0610-EXIT.
003150           IF ORD-SIDE-ARG = "BUY " AND ORD-SIDE (ORD-IX) = "SELL"
003160               MOVE "Y" TO WS-CAND-FLAG (ORD-IX)
003170           ELSE
003180           IF ORD-SIDE-ARG = "SELL" AND ORD-SIDE (ORD-IX) = "BUY "
003190               MOVE "Y" TO WS-CAND-FLAG (ORD-IX).
003200       0610-EXIT.
003210           EXIT.
003220       0620-TEST-CANDIDATE.
003230           IF WS-CAND-FLAG (ORD-IX) NOT = "Y"
003240               GO TO 0620-EXIT.
003250           IF WS-BEST-IX = 0
003260               SET WS-BEST-IX TO ORD-IX
003270               GO TO 0620-EXIT.
003280           PERFORM 0625-COMPARE-BETTER.
003290           IF WS-BETTER-SW = "Y"
003300               SET WS-BEST-IX TO ORD-IX.
003310       0620-EXIT.
003320           EXIT.
003330       0625-COMPARE-BETTER.
003340           MOVE "N" TO WS-BETTER-SW.
003350           IF ORD-SIDE-ARG = "BUY "
003360               PERFORM 0626-COMPARE-FOR-BUY-SIDE
003370           ELSE
003380               PERFORM 0627-COMPARE-FOR-SELL-SIDE.
003390      ******************************************************************
003400      *    INCOMING BUY SCANS OPEN SELLS - LOWEST PRICE FIRST, AN      *
003410      *    OPEN-TYPE (PRICELESS) SELL IS THE MOST ATTRACTIVE.          *
003420      ******************************************************************
003430       0626-COMPARE-FOR-BUY-SIDE.
003440           IF ORD-PRICE-NULL (ORD-IX) = "Y" AND
003450                   ORD-PRICE-NULL (WS-BEST-IX) = "N"
003460               MOVE "Y" TO WS-BETTER-SW
003470           ELSE
003480           IF ORD-PRICE-NULL (ORD-IX) = "N" AND
003490                   ORD-PRICE-NULL (WS-BEST-IX) = "Y"
003500               MOVE "N" TO WS-BETTER-SW
003510           ELSE
003520           IF ORD-PRICE (ORD-IX) < ORD-PRICE (WS-BEST-IX)
003530               MOVE "Y" TO WS-BETTER-SW
003540           ELSE
003550           IF ORD-PRICE (ORD-IX) = ORD-PRICE (WS-BEST-IX) AND
003560                   ORD-TIMESTAMP (ORD-IX) < ORD-TIMESTAMP (WS-BEST-IX)
003570               MOVE "Y" TO WS-BETTER-SW.
003580      ******************************************************************
003590      *    INCOMING SELL SCANS OPEN BUYS - HIGHEST PRICE FIRST, AN     *
003600      *    OPEN-TYPE (PRICELESS) BUY RANKS LAST.                       *
003610      ******************************************************************
003620       0627-COMPARE-FOR-SELL-SIDE.
003630           IF ORD-PRICE-NULL (ORD-IX) = "N" AND
003640                   ORD-PRICE-NULL (WS-BEST-IX) = "Y"
003650               MOVE "Y" TO WS-BETTER-SW
003660           ELSE
003670           IF ORD-PRICE-NULL (ORD-IX) = "Y" AND
003680                   ORD-PRICE-NULL (WS-BEST-IX) = "N"
003690               MOVE "N" TO WS-BETTER-SW
003700           ELSE
003710           IF ORD-PRICE-NULL (ORD-IX) = "Y" AND
003720                   ORD-PRICE-NULL (WS-BEST-IX) = "Y"
003730               IF ORD-TIMESTAMP (ORD-IX) < ORD-TIMESTAMP (WS-BEST-IX)
003740                   MOVE "Y" TO WS-BETTER-SW
003750           ELSE
003760           IF ORD-PRICE (ORD-IX) > ORD-PRICE (WS-BEST-IX)
003770               MOVE "Y" TO WS-BETTER-SW
003780           ELSE
003790           IF ORD-PRICE (ORD-IX) = ORD-PRICE (WS-BEST-IX) AND
003800                   ORD-TIMESTAMP (ORD-IX) < ORD-TIMESTAMP (WS-BEST-IX)
003810               MOVE "Y" TO WS-BETTER-SW.
003820      ******************************************************************
003830      *    0700 - FALLBACK PRICE LADDER FOR AN ITEM (CALLED BY THE     *
003840      *    MATCHING ENGINE WHEN EITHER SIDE OF A MATCH IS OPEN-TYPE)   *
003850      ******************************************************************
003860       0700-GET-FALLBACK.
003870           PERFORM 0710-CHECK-LAST-PRICE.
003880           IF WS-STEP-FOUND-SW = "Y"
003890               GO TO 0700-EXIT.
003900           PERFORM 0720-CHECK-LOW-SELL.
003910           IF WS-STEP-FOUND-SW = "Y"
003920               GO TO 0700-EXIT.
003930           PERFORM 0730-CHECK-HIGH-BUY.
003940           IF WS-STEP-FOUND-SW = "Y"
003950               GO TO 0700-EXIT.
003960           MOVE 1000.00 TO ORD-FALLBACK-PRICE.
003970       0700-EXIT.
003980           EXIT.
003990       0710-CHECK-LAST-PRICE.
004000           MOVE "N" TO WS-STEP-FOUND-SW.
004010           PERFORM 0711-SCAN-LASTPRICE THRU 0711-EXIT
004020               VARYING LPR-IX FROM 1 BY 1
004030               UNTIL LPR-IX > LPR-COUNT.
004040       0710-EXIT.
004050           EXIT.
004060       0711-SCAN-LASTPRICE.
004070           IF LPR-ITEM-ID (LPR-IX) NOT = ORD-ITEM-ID-ARG
004080               GO TO 0711-EXIT.
004090           MOVE LPR-PRICE (LPR-IX) TO ORD-FALLBACK-PRICE.
004100           MOVE "Y" TO WS-STEP-FOUND-SW.
004110           SET LPR-IX TO LPR-COUNT.
004120       0711-EXIT.
004130           EXIT.
004140       0720-CHECK-LOW-SELL.
004150           MOVE "N" TO WS-STEP-FOUND-SW.
004160           PERFORM 0721-SCAN-LOW-SELL THRU 0721-EXIT
004170               VARYING ORD-IX FROM 1 BY 1
004180               UNTIL ORD-IX > ORD-COUNT.
004190       0720-EXIT.
004200           EXIT.
004210       0721-SCAN-LOW-SELL.
004220           IF ORD-ITEM-ID (ORD-IX) NOT = ORD-ITEM-ID-ARG
004230               GO TO 0721-EXIT.
004240           IF NOT ORD-STATUS-OPEN (ORD-IX)
004250               GO TO 0721-EXIT.
004260           IF NOT ORD-SIDE-SELL (ORD-IX)
004270               GO TO 0721-EXIT.
004280           IF NOT ORD-TYPE-AT-PRICE (ORD-IX)
004290               GO TO 0721-EXIT.
004300           IF WS-STEP-FOUND-SW = "N"
004310               MOVE ORD-PRICE (ORD-IX) TO ORD-FALLBACK-PRICE
004320               MOVE "Y" TO WS-STEP-FOUND-SW
004330           ELSE
004340           IF ORD-PRICE (ORD-IX) < ORD-FALLBACK-PRICE
004350               MOVE ORD-PRICE (ORD-IX) TO ORD-FALLBACK-PRICE.
004360       0721-EXIT.
004370           EXIT.
004380       0730-CHECK-HIGH-BUY.
004390           MOVE "N" TO WS-STEP-FOUND-SW.
004400           PERFORM 0731-SCAN-HIGH-BUY THRU 0731-EXIT
004410               VARYING ORD-IX FROM 1 BY 1
004420               UNTIL ORD-IX > ORD-COUNT.
004430       0730-EXIT.
004440           EXIT.
004450       0731-SCAN-HIGH-BUY.
004460           IF ORD-ITEM-ID (ORD-IX) NOT = ORD-ITEM-ID-ARG
004470               GO TO 0731-EXIT.
004480           IF NOT ORD-STATUS-OPEN (ORD-IX)
004490               GO TO 0731-EXIT.
004500           IF NOT ORD-SIDE-BUY (ORD-IX)
004510               GO TO 0731-EXIT.
004520           IF NOT ORD-TYPE-AT-PRICE (ORD-IX)
004530               GO TO 0731-EXIT.
004540           IF WS-STEP-FOUND-SW = "N"
004550               MOVE ORD-PRICE (ORD-IX) TO ORD-FALLBACK-PRICE
004560               MOVE "Y" TO WS-STEP-FOUND-SW
004570           ELSE
004580           IF ORD-PRICE (ORD-IX) > ORD-FALLBACK-PRICE
004590               MOVE ORD-PRICE (ORD-IX) TO ORD-FALLBACK-PRICE.
004600       0731-EXIT.
004610           EXIT.
004620      ******************************************************************
004630      *    0800 - FILE A NEW TRADE AND ROLL THE ITEM'S LAST-TRADED     *
004640      *    PRICE FORWARD.                                              *
004650      ******************************************************************
004660       0800-INSERT-TRADE.
004670           ADD 1 TO TRD-COUNT.
004680           SET TRD-IX TO TRD-COUNT.
004690           MOVE TRD-COUNT              TO TRD-TRADE-ID (TRD-IX).
004700           MOVE TRD-COUNT              TO ORD-TRADE-ID-ARG.
004710           MOVE ORD-BUYER-ID-ARG       TO TRD-BUYER-ID (TRD-IX).
004720           MOVE ORD-BUY-ORDER-ID-ARG   TO TRD-BUY-ORDER-ID (TRD-IX).
004730           MOVE ORD-SELLER-ID-ARG      TO TRD-SELLER-ID (TRD-IX).
004740           MOVE ORD-SELL-ORDER-ID-ARG  TO TRD-SELL-ORDER-ID (TRD-IX).
004750           MOVE ORD-ITEM-ID-ARG        TO TRD-ITEM-ID (TRD-IX).
004760           MOVE ORD-TRD-PRICE-ARG      TO TRD-PRICE (TRD-IX).
004770           MOVE ORD-TRD-TS-ARG         TO TRD-TIMESTAMP (TRD-IX).
004780           MOVE ORD-TRD-QTY-ARG        TO TRD-QUANTITY (TRD-IX).
004790           PERFORM 0810-UPDATE-LASTPRICE.
004800       0800-EXIT.
004810           EXIT.
004820       0810-UPDATE-LASTPRICE.
004830           MOVE "N" TO WS-STEP-FOUND-SW.
004840           PERFORM 0811-SCAN-FOR-ITEM THRU 0811-EXIT
004850               VARYING LPR-IX FROM 1 BY 1
004860               UNTIL LPR-IX > LPR-COUNT.
004870           IF WS-STEP-FOUND-SW = "N"
004880               ADD 1 TO LPR-COUNT
004890               SET LPR-IX TO LPR-COUNT
004900               MOVE ORD-ITEM-ID-ARG   TO LPR-ITEM-ID (LPR-IX)
004910               MOVE ORD-TRD-PRICE-ARG TO LPR-PRICE (LPR-IX).
004920       0810-EXIT.
004930           EXIT.
004940       0811-SCAN-FOR-ITEM.
004950           IF LPR-ITEM-ID (LPR-IX) NOT = ORD-ITEM-ID-ARG
004960               GO TO 0811-EXIT.
004970           MOVE ORD-TRD-PRICE-ARG TO LPR-PRICE (LPR-IX).
004980           MOVE "Y" TO WS-STEP-FOUND-SW.
004990           SET LPR-IX TO LPR-COUNT.
005000       0811-EXIT.
005010           EXIT.
005020      ******************************************************************
005030      *    0900 - BUILD THE OPEN-ORDER LISTING FOR AN ITEM - BUYS      *
005040      *    BEST-PRICE-FIRST, THEN SELLS BEST-PRICE-FIRST.              *
005050      ******************************************************************
005060       0900-QUERY-OPEN.
005070           MOVE 0 TO ORD-OPEN-COUNT.
005080           MOVE "BUY " TO WS-QOPEN-SIDE.
005090           PERFORM 0910-APPEND-SIDE-OPENS THRU 0910-EXIT.
005100           MOVE "SELL" TO WS-QOPEN-SIDE.
005110           PERFORM 0910-APPEND-SIDE-OPENS THRU 0910-EXIT.
005120       0900-EXIT.
005130           EXIT.
005140       0910-APPEND-SIDE-OPENS.
005150           PERFORM 0920-MARK-FLAG THRU 0920-EXIT
005160               VARYING ORD-IX FROM 1 BY 1
005170               UNTIL ORD-IX > ORD-COUNT.
005180       0915-APPEND-LOOP.
005190           SET WS-BEST-IX TO 0.
005200           PERFORM 0930-TEST-BEST THRU 0930-EXIT
005210               VARYING ORD-IX FROM 1 BY 1
005220               UNTIL ORD-IX > ORD-COUNT.
005230           IF WS-BEST-IX = 0
005240               GO TO 0910-EXIT.
005250           ADD 1 TO ORD-OPEN-COUNT.
005260           MOVE ORD-ORDER-ID (WS-BEST-IX)   TO
005270               ORD-OPN-ORDER-ID (ORD-OPEN-COUNT).
005280           MOVE ORD-USER-ID (WS-BEST-IX)    TO
005290               ORD-OPN-USER-ID (ORD-OPEN-COUNT).
005300           MOVE ORD-SIDE (WS-BEST-IX)       TO
005310               ORD-OPN-SIDE (ORD-OPEN-COUNT).
005320           MOVE ORD-ORDER-TYPE (WS-BEST-IX) TO
005330               ORD-OPN-TYPE (ORD-OPEN-COUNT).
005340           MOVE ORD-PRICE (WS-BEST-IX)      TO
005350               ORD-OPN-PRICE (ORD-OPEN-COUNT).
005360           MOVE ORD-PRICE-NULL (WS-BEST-IX) TO
005370               ORD-OPN-PRICE-NULL (ORD-OPEN-COUNT).
005380           MOVE ORD-TIMESTAMP (WS-BEST-IX)  TO
005390               ORD-OPN-TIMESTAMP (ORD-OPEN-COUNT).
005400           MOVE ORD-QUANTITY (WS-BEST-IX)   TO
005410               ORD-OPN-QUANTITY (ORD-OPEN-COUNT).
005420           MOVE "N" TO WS-CAND-FLAG (WS-BEST-IX).
005430           GO TO 0915-APPEND-LOOP.
005440       0910-EXIT.
005450           EXIT.
005460       0920-MARK-FLAG.
005470           MOVE "N" TO WS-CAND-FLAG (ORD-IX).
005480           IF ORD-ITEM-ID (ORD-IX) NOT = ORD-ITEM-ID-ARG
005490               GO TO 0920-EXIT.
005500           IF NOT ORD-STATUS-OPEN (ORD-IX)
005510               GO TO 0920-EXIT.
005520           IF ORD-SIDE (ORD-IX) NOT = WS-QOPEN-SIDE
005530               GO TO 0920-EXIT.
005540           MOVE "Y" TO WS-CAND-FLAG (ORD-IX).
005550       0920-EXIT.
005560           EXIT.
005570       0930-TEST-BEST.
005580           IF WS-CAND-FLAG (ORD-IX) NOT = "Y"
005590               GO TO 0930-EXIT.
005600           IF WS-BEST-IX = 0
005610               SET WS-BEST-IX TO ORD-IX
005620               GO TO 0930-EXIT.
005630           PERFORM 0935-COMPARE-DISPLAY-BETTER THRU 0935-EXIT.
005640           IF WS-BETTER-SW = "Y"
005650               SET WS-BEST-IX TO ORD-IX.
005660       0930-EXIT.
005670           EXIT.
005680       0935-COMPARE-DISPLAY-BETTER.
005690           MOVE "N" TO WS-BETTER-SW.
005700           IF ORD-PRICE-NULL (ORD-IX) = "Y" AND
005710                   ORD-PRICE-NULL (WS-BEST-IX) = "N"
005720               GO TO 0935-EXIT.
005730           IF ORD-PRICE-NULL (ORD-IX) = "N" AND
005740                   ORD-PRICE-NULL (WS-BEST-IX) = "Y"
005750               MOVE "Y" TO WS-BETTER-SW
005760               GO TO 0935-EXIT.
005770           IF ORD-PRICE-NULL (ORD-IX) = "Y" AND
005780                   ORD-PRICE-NULL (WS-BEST-IX) = "Y"
005790               IF ORD-TIMESTAMP (ORD-IX) < ORD-TIMESTAMP (WS-BEST-IX)
005800                   MOVE "Y" TO WS-BETTER-SW
005810               GO TO 0935-EXIT.
005820           IF WS-QOPEN-SIDE = "BUY " AND
005830                   ORD-PRICE (ORD-IX) > ORD-PRICE (WS-BEST-IX)
005840               MOVE "Y" TO WS-BETTER-SW
005850               GO TO 0935-EXIT.
005860           IF WS-QOPEN-SIDE = "SELL" AND
005870                   ORD-PRICE (ORD-IX) < ORD-PRICE (WS-BEST-IX)
005880               MOVE "Y" TO WS-BETTER-SW
005890               GO TO 0935-EXIT.
005900           IF ORD-PRICE (ORD-IX) = ORD-PRICE (WS-BEST-IX) AND
005910                   ORD-TIMESTAMP (ORD-IX) < ORD-TIMESTAMP (WS-BEST-IX)
005920               MOVE "Y" TO WS-BETTER-SW.
005930       0935-EXIT.
005940           EXIT.
005950      ******************************************************************
005960      *    1000 - TRADE LISTING FOR AN ITEM, NEWEST FIRST (TRADES ARE  *
005970      *    ALREADY FILED IN EXECUTION ORDER, SO WE JUST WALK THE       *
005980      *    TABLE BACKWARDS), PLUS THE ITEM'S AVERAGE TRADE PRICE.      *
005990      ******************************************************************
006000       1000-QUERY-TRADES.
006010           MOVE 0 TO ORD-TRADE-QCOUNT.
006020           MOVE 0 TO WS-SUM-PRICE.
006030           PERFORM 1010-SCAN-TRADES-DESC THRU 1010-EXIT
006040               VARYING TRD-IX FROM TRD-COUNT BY -1
006050               UNTIL TRD-IX < 1.
006060           PERFORM 1020-COMPUTE-AVERAGE THRU 1020-EXIT.
006070       1000-EXIT.
006080           EXIT.
006090       1010-SCAN-TRADES-DESC.
006100           IF TRD-ITEM-ID (TRD-IX) NOT = ORD-ITEM-ID-ARG
006110               GO TO 1010-EXIT.
006120           ADD 1 TO ORD-TRADE-QCOUNT.
006130           MOVE TRD-TRADE-ID (TRD-IX)  TO
006140               ORD-TRQ-TRADE-ID (ORD-TRADE-QCOUNT).
006150           MOVE TRD-BUYER-ID (TRD-IX)  TO
006160               ORD-TRQ-BUYER-ID (ORD-TRADE-QCOUNT).
006170           MOVE TRD-SELLER-ID (TRD-IX) TO
006180               ORD-TRQ-SELLER-ID (ORD-TRADE-QCOUNT).
006190           MOVE TRD-PRICE (TRD-IX)     TO
006200               ORD-TRQ-PRICE (ORD-TRADE-QCOUNT).
006210           MOVE TRD-QUANTITY (TRD-IX)  TO
006220               ORD-TRQ-QUANTITY (ORD-TRADE-QCOUNT).
006230           MOVE TRD-TIMESTAMP (TRD-IX) TO
006240               ORD-TRQ-TIMESTAMP (ORD-TRADE-QCOUNT).
006250           ADD TRD-PRICE (TRD-IX) TO WS-SUM-PRICE.
006260       1010-EXIT.
006270           EXIT.
006280       1020-COMPUTE-AVERAGE.
006290           IF ORD-TRADE-QCOUNT = 0
006300               MOVE 0 TO ORD-AVG-PRICE
006310               GO TO 1020-EXIT.
006320           COMPUTE ORD-AVG-PRICE ROUNDED =
006330               WS-SUM-PRICE / ORD-TRADE-QCOUNT.
006340       1020-EXIT.
006350           EXIT.
006360      ******************************************************************
006370      *    1100 - TOTAL EXECUTED TRADES AND TOTAL OPEN ORDERS ACROSS   *
006380      *    EVERY ITEM.                                                 *
006390      ******************************************************************
006400       1100-QUERY-METRICS.
006410           MOVE TRD-COUNT TO ORD-TOTAL-TRADES.
006420           MOVE 0 TO ORD-TOTAL-OPEN.
006430           PERFORM 1110-COUNT-OPEN
006440               VARYING ORD-IX FROM 1 BY 1
006450               UNTIL ORD-IX > ORD-COUNT.
006460       1100-EXIT.
006470           EXIT.
006480       1110-COUNT-OPEN.
006490           IF ORD-STATUS-OPEN (ORD-IX)
006500               ADD 1 TO ORD-TOTAL-OPEN.
006510      ******************************************************************
006520      *    1200 - WRITE THE ORDER-LEDGER AND TRADE-LEDGER FILES AT     *
006530      *    END OF JOB.                                                 *
006540      ******************************************************************
006550       1200-WRITE-MASTERS.
006560           OPEN OUTPUT ORDER-LEDGER.
006570           PERFORM 1210-WRITE-ONE-ORDER
006580               VARYING ORD-IX FROM 1 BY 1
006590               UNTIL ORD-IX > ORD-COUNT.
006600           CLOSE ORDER-LEDGER.
006610           OPEN OUTPUT TRADE-LEDGER.
006620           PERFORM 1220-WRITE-ONE-TRADE
006630               VARYING TRD-IX FROM 1 BY 1
006640               UNTIL TRD-IX > TRD-COUNT.
006650           CLOSE TRADE-LEDGER.
006660       1200-EXIT.
006670           EXIT.
006680       1210-WRITE-ONE-ORDER.
006690           MOVE ORD-ENTRY (ORD-IX) TO ORD-LEDGER-RECORD.
006700           WRITE ORD-LEDGER-RECORD.
006710       1220-WRITE-ONE-TRADE.
006720           MOVE TRD-ENTRY (TRD-IX) TO TRD-LEDGER-RECORD.
006730           WRITE TRD-LEDGER-RECORD.
