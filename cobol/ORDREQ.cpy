000100      ******************************************************************
000110      *    MEMBER:  ORDREQ                                            *
000120      *    COMMUNICATION AREA FOR CALLS TO ORDERSR (ORDER LEDGER AND  *
000130      *    TRADE LEDGER SUBPROGRAM).  ONE PARAMETER AREA SERVES EVERY *
000140      *    ORD-FUNCTION REQUEST - UNUSED FIELDS ARE IGNORED BY THE    *
000150      *    CALLED FUNCTION.  ALSO COPIED BY MATCHSR AND MKTBATCH SO   *
000160      *    THE CALLING LAYOUT NEVER DRIFTS FROM THE CALLED LAYOUT.    *
000170      ******************************************************************
000180      *    03/06  DWT  ORIGINAL MEMBER                                *
000190      *    04/02  DWT  ADDED SCAN-CANDIDATE AND QUERY TABLES          *
000200      ******************************************************************
000210       10  ORD-FUNCTION                PIC X(08).
000220       10  ORD-FOUND-SW                PIC X(01).
000230       10  FILLER                      PIC X(01).
000240      ******************************************************************
000250      *    SINGLE-ORDER FIELDS - ASSIGN, FINDID, SETSTAT, CANCEL      *
000260      ******************************************************************
000270       10  ORD-ORDER-ID-ARG            PIC 9(09).
000280       10  ORD-USER-ID-ARG             PIC 9(09).
000290       10  ORD-ITEM-ID-ARG             PIC 9(09).
000300       10  ORD-SIDE-ARG                PIC X(04).
000310       10  ORD-TYPE-ARG                PIC X(08).
000320       10  ORD-PRICE-ARG               PIC S9(07)V99.
000330       10  ORD-PRICE-NULL-ARG          PIC X(01).
000340       10  ORD-STATUS-ARG              PIC X(09).
000350       10  ORD-TIMESTAMP-ARG           PIC X(14).
000360       10  ORD-QUANTITY-ARG            PIC 9(05).
000370      ******************************************************************
000380      *    TRADE-INSERT FIELDS - TRDINS                               *
000390      ******************************************************************
000400       10  ORD-BUYER-ID-ARG            PIC 9(09).
000410       10  ORD-BUY-ORDER-ID-ARG        PIC 9(09).
000420       10  ORD-SELLER-ID-ARG           PIC 9(09).
000430       10  ORD-SELL-ORDER-ID-ARG       PIC 9(09).
000440       10  ORD-TRADE-ID-ARG            PIC 9(09).
000450       10  ORD-TRD-PRICE-ARG           PIC S9(07)V99.
000460       10  ORD-TRD-TS-ARG              PIC X(14).
000470       10  ORD-TRD-QTY-ARG             PIC 9(05).
000480      ******************************************************************
000490      *    SCALAR RESULTS - GETFALL, QTRADES, QMETRIC                 *
000500      ******************************************************************
000510       10  ORD-FALLBACK-PRICE          PIC S9(07)V99.
000520       10  ORD-AVG-PRICE               PIC S9(07)V99.
000530       10  ORD-TOTAL-TRADES            PIC 9(07).
000540       10  ORD-TOTAL-OPEN              PIC 9(07).
000550      ******************************************************************
000560      *    SCAN-CANDIDATE TABLE - SCANOPP RETURNS OPPOSING OPEN        *
000570      *    ORDER-IDS FOR THE ITEM, ALREADY IN MATCH PRIORITY ORDER.    *
000580      ******************************************************************
000590       10  ORD-CAND-COUNT              PIC S9(04) COMP.
000600       10  ORD-CAND-TABLE OCCURS 500 TIMES
000610                                       PIC 9(09).
000620      ******************************************************************
000630      *    OPEN-ORDER QUERY TABLE - QOPEN                              *
000640      ******************************************************************
000650       10  ORD-OPEN-COUNT              PIC S9(04) COMP.
000660       10  ORD-OPEN-TABLE OCCURS 200 TIMES.
000670           15  ORD-OPN-ORDER-ID         PIC 9(09).
000680           15  ORD-OPN-USER-ID          PIC 9(09).
000690           15  ORD-OPN-SIDE             PIC X(04).
000700           15  ORD-OPN-TYPE             PIC X(08).
000710           15  ORD-OPN-PRICE            PIC S9(07)V99.
000720           15  ORD-OPN-PRICE-NULL       PIC X(01).
000730           15  ORD-OPN-TIMESTAMP        PIC X(14).
000740           15  ORD-OPN-QUANTITY         PIC 9(05).
000750      ******************************************************************
000760      *    TRADE QUERY TABLE - QTRADES                                 *
000770      ******************************************************************
000780       10  ORD-TRADE-QCOUNT            PIC S9(04) COMP.
000790       10  ORD-TRADE-QTABLE OCCURS 200 TIMES.
000800           15  ORD-TRQ-TRADE-ID         PIC 9(09).
000810           15  ORD-TRQ-BUYER-ID         PIC 9(09).
000820           15  ORD-TRQ-SELLER-ID        PIC 9(09).
000830           15  ORD-TRQ-PRICE            PIC S9(07)V99.
000840           15  ORD-TRQ-QUANTITY         PIC 9(05).
000850           15  ORD-TRQ-TIMESTAMP        PIC X(14).
