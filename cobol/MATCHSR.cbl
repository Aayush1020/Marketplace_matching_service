000100       IDENTIFICATION DIVISION.
000110       PROGRAM-ID.  MATCHSR.
000120       AUTHOR.  R K LAMBERT.
000130       INSTALLATION.  REPLICA EXCHANGE DATA CENTER.
000140       DATE-WRITTEN.  11/18/93.
000150       DATE-COMPILED.
000160       SECURITY.  NONE.
000170      ******************************************************************
000180      *    PROGRAM:  MATCHSR                                          *
000190      *    FUNCTION:  MATCHING ENGINE SUBPROGRAM.  GIVEN THE ORDER-ID  *
000200      *    OF AN ORDER JUST FILED OPEN BY ORDERSR, WALKS THE OPPOSING  *
000210      *    SIDE OF THE BOOK FOR THAT ITEM IN PRICE/TIME PRIORITY AND   *
000220      *    SETTLES THE FIRST CANDIDATE THAT PASSES THE QUANTITY AND    *
000230      *    PRICE TESTS.  OWNS NO FILES AND NO TABLES OF ITS OWN - IT   *
000240      *    READS AND UPDATES THE BOOK ENTIRELY THROUGH CALLS BACK INTO *
000250      *    ORDERSR.  CALLED BY MKTBATCH IMMEDIATELY AFTER EVERY        *
000260      *    SUBMIT-ORDER TRANSACTION (AND BY MKTSEED FOR THE SAME       *
000270      *    REASON DURING STARTUP SEEDING).                             *
000280      *                                                                *
000290      *    CALLING SEQUENCE - CALL "MATCHSR" USING MTC-ORDER-ID.       *
000300      *      MTC-ORDER-ID IS THE ORDER-ID OF THE INCOMING ORDER.  NO   *
000310      *      RESULT IS RETURNED - THE CALLER LEARNS THE OUTCOME BY     *
000320      *      LOOKING THE ORDER BACK UP THROUGH ORDERSR (ORD-FUNCTION   *
000330      *      "FINDID  ") AND TESTING ITS STATUS.                       *
000340      ******************************************************************
000350      *                       C H A N G E   L O G                     *
000360      ******************************************************************
000370      *    DATE     BY   REQUEST    DESCRIPTION                   RKL1193
000380      *    -------- ---  ---------  ----------------------------  RKL1193
000390      *    11/18/93  RKL  CR-0118   ORIGINAL PRICE/TIME MATCHING  RKL1193
000400      *                             ENGINE, CARVED OUT OF THE OLD RKL1193
000410      *                             CSIMPSRV QUOTE-SERVER LOGIC.  RKL1193
000420      *    07/09/95  DWT  CR-0231   NO CHANGE HERE - TABLE SIZES  DWT0795
000430      *                             LIVE IN ORDERSR NOW.          DWT0795
000440      *    03/14/98  DWT  CR-0309   FALLBACK PRICE LADDER MOVED   DWT0398
000450      *                             OUT OF THIS MODULE AND INTO   DWT0398
000460      *                             ORDERSR (GETFALL) SO IT CAN   DWT0398
000470      *                             SEE THE WHOLE BOOK.           DWT0398
000480      *    11/30/98  MJO  Y2K-0041  YEAR 2000 REVIEW - TIMESTAMPS MJO1198
000490      *                             CARRY A 4-DIGIT YEAR. PASS.   MJO1198
000500      *    02/22/01  MJO  CR-0412   NO CHANGE HERE - SEE ORDERSR  MJO0201
000510      *                             FOR THE WRTMAST ADDITION.     MJO0201
000520      *    03/11/05  DWT  CR-0502   NAMED THE MATCH-FOUND FLAG    DWT0305
000530      *                             VALUE (WS-YES-FLAG) INSTEAD   DWT0305
000540      *                             OF A BARE LITERAL.            DWT0305
000550      *    03/18/05  DWT  CR-0509   ADDED THRU <PARA>-EXIT TO     DWT0318
000560      *                             EVERY PERFORM OF 0300/0410/   DWT0318
000570      *                             0420 THAT GOES TO ITS OWN     DWT0318
000580      *                             EXIT LABEL - WITHOUT THRU, A  DWT0318
000590      *                             REJECTED CANDIDATE FELL INTO  DWT0318
000600      *                             THE NEXT PARAGRAPH AND THE    DWT0318
000610      *                             0100 DRIVING LOOP LOST        DWT0318
000620      *                             CONTROL ON REJECTION.         DWT0318
000630      ******************************************************************
000640       ENVIRONMENT DIVISION.
000650       CONFIGURATION SECTION.
000660       SOURCE-COMPUTER.  IBM-370.
000670       OBJECT-COMPUTER.  IBM-370.
000680       SPECIAL-NAMES.
000690           C01 IS TOP-OF-FORM.
000700       DATA DIVISION.
000710       WORKING-STORAGE SECTION.
000720       77  WS-YES-FLAG                 PIC X(01)   VALUE "Y".
000730      ******************************************************************
000740      *    RUN-DATE WORK AREA (STAMPED INTO LOG LINES, NOT THE FILE)   *
000750      ******************************************************************
000760       01  WS-RUN-DATE                 PIC 9(08)   VALUE ZERO.
000770       01  WS-RUN-DATE-PARTS REDEFINES WS-RUN-DATE.
000780           05  WS-RUN-YYYY              PIC 9(04).
000790           05  WS-RUN-MM                PIC 9(02).
000800           05  WS-RUN-DD                PIC 9(02).
000810      ******************************************************************
000820      *    THE INCOMING ORDER - SNAPSHOT TAKEN BEFORE THE SHARED       *
000830      *    ORDREQ AREA IS REUSED FOR SCANOPP/FINDID/GETFALL/TRDINS     *
000840      ******************************************************************
000850       01  WS-INCOMING-ORDER.
000860           05  WS-INC-ORDER-ID          PIC 9(09).
000870           05  WS-INC-USER-ID           PIC 9(09).
000880           05  WS-INC-ITEM-ID           PIC 9(09).
000890           05  WS-INC-SIDE              PIC X(04).
000900           05  WS-INC-TYPE              PIC X(08).
000910           05  WS-INC-PRICE             PIC S9(07)V99.
000920           05  WS-INC-PRICE-NULL        PIC X(01).
000930           05  WS-INC-TIMESTAMP         PIC X(14).
000940           05  WS-INC-TS-PARTS REDEFINES WS-INC-TIMESTAMP.
000950               10  WS-INC-TS-YYYY        PIC 9(04).
000960               10  WS-INC-TS-MM          PIC 9(02).
000970               10  WS-INC-TS-DD          PIC 9(02).
000980               10  WS-INC-TS-HH          PIC 9(02).
000990               10  WS-INC-TS-MN          PIC 9(02).
001000               10  WS-INC-TS-SS          PIC 9(02).
001010           05  WS-INC-QUANTITY          PIC 9(05).
001020      ******************************************************************
001030      *    THE CANDIDATE UNDER TEST - ONE ENTRY FROM SCANOPP'S LIST    *
001040      ******************************************************************
001050       01  WS-CANDIDATE-ORDER.
001060           05  WS-CAND-ORDER-ID         PIC 9(09).
001070           05  WS-CAND-USER-ID          PIC 9(09).
001080           05  WS-CAND-TYPE             PIC X(08).
001090           05  WS-CAND-PRICE            PIC S9(07)V99.
001100           05  WS-CAND-PRICE-NULL       PIC X(01).
001110           05  WS-CAND-TIMESTAMP        PIC X(14).
001120           05  WS-CAND-TS-PARTS REDEFINES WS-CAND-TIMESTAMP.
001130               10  WS-CAND-TS-YYYY       PIC 9(04).
001140               10  WS-CAND-TS-MM         PIC 9(02).
001150               10  WS-CAND-TS-DD         PIC 9(02).
001160               10  WS-CAND-TS-HH         PIC 9(02).
001170               10  WS-CAND-TS-MN         PIC 9(02).
001180               10  WS-CAND-TS-SS         PIC 9(02).
001190      ******************************************************************
001200      *    PRICE-TEST WORK AREAS                                      *
001210      ******************************************************************
001220       01  WS-BUY-PRICE                PIC S9(07)V99.
001230       01  WS-SELL-PRICE                PIC S9(07)V99.
001240       01  WS-TRADE-PRICE              PIC S9(07)V99.
001250       01  WS-TRADE-OK-SW              PIC X(01).
001260       01  WS-MATCH-FOUND-SW           PIC X(01).
001270       01  WS-CAND-PTR                 PIC S9(04) COMP VALUE ZERO.
001280       01  WS-BUYER-ID                 PIC 9(09).
001290       01  WS-BUY-ORDER-ID              PIC 9(09).
001300       01  WS-SELLER-ID                PIC 9(09).
001310       01  WS-SELL-ORDER-ID             PIC 9(09).
001320      ******************************************************************
001330      *    COMMUNICATION AREA FOR CALLS TO ORDERSR                    *
001340      ******************************************************************
001350       01  ORD-REQUEST-AREA.
001360           COPY ORDREQ.
001370       LINKAGE SECTION.
001380       01  MTC-ORDER-ID                PIC 9(09).
001390      ******************************************************************
001400       PROCEDURE DIVISION USING MTC-ORDER-ID.
001410       0100-MATCHSR-MAIN.
001420           MOVE "FINDID  " TO ORD-FUNCTION.
001430           MOVE MTC-ORDER-ID TO ORD-ORDER-ID-ARG.
001440           CALL "ORDERSR" USING ORD-REQUEST-AREA.
001450           IF ORD-FOUND-SW NOT = "Y"
001460               GO TO 0100-EXIT.
001470           IF ORD-STATUS-ARG NOT = "OPEN     "
001480               GO TO 0100-EXIT.
001490           MOVE MTC-ORDER-ID       TO WS-INC-ORDER-ID.
001500           MOVE ORD-USER-ID-ARG    TO WS-INC-USER-ID.
001510           MOVE ORD-ITEM-ID-ARG    TO WS-INC-ITEM-ID.
001520           MOVE ORD-SIDE-ARG       TO WS-INC-SIDE.
001530           MOVE ORD-TYPE-ARG       TO WS-INC-TYPE.
001540           MOVE ORD-PRICE-ARG      TO WS-INC-PRICE.
001550           MOVE ORD-PRICE-NULL-ARG TO WS-INC-PRICE-NULL.
001560           MOVE ORD-TIMESTAMP-ARG  TO WS-INC-TIMESTAMP.
001570           MOVE ORD-QUANTITY-ARG   TO WS-INC-QUANTITY.
001580           PERFORM 0200-SCAN-CANDIDATES.
001590           MOVE "N" TO WS-MATCH-FOUND-SW.
001600           PERFORM 0300-TRY-ONE-CANDIDATE THRU 0300-EXIT
001610               VARYING WS-CAND-PTR FROM 1 BY 1
001620               UNTIL WS-CAND-PTR > ORD-CAND-COUNT
001630                  OR WS-MATCH-FOUND-SW = "Y".
001640       0100-EXIT.
001650           EXIT.
001660      ******************************************************************
001670      *    0200 - ASK ORDERSR FOR THE OPPOSING OPEN ORDERS, ALREADY IN *
001680      *    MATCH PRIORITY ORDER.                                       *
001690      ******************************************************************
001700       0200-SCAN-CANDIDATES.
001710           MOVE "SCANOPP " TO ORD-FUNCTION.
001720           MOVE WS-INC-ITEM-ID TO ORD-ITEM-ID-ARG.
001730           MOVE WS-INC-SIDE    TO ORD-SIDE-ARG.
001740           CALL "ORDERSR" USING ORD-REQUEST-AREA.
001750      ******************************************************************
001760      *    0300 - TEST ONE CANDIDATE.  STOPS THE DRIVING PERFORM AS    *
001770      *    SOON AS WS-MATCH-FOUND-SW IS SET.                           *
001780      ******************************************************************
001790       0300-TRY-ONE-CANDIDATE.
001800           MOVE ORD-CAND-TABLE (WS-CAND-PTR) TO WS-CAND-ORDER-ID.
001810           MOVE "FINDID  " TO ORD-FUNCTION.
001820           MOVE WS-CAND-ORDER-ID TO ORD-ORDER-ID-ARG.
001830           CALL "ORDERSR" USING ORD-REQUEST-AREA.
001840           IF ORD-FOUND-SW NOT = "Y"
001850               GO TO 0300-EXIT.
001860           IF ORD-STATUS-ARG NOT = "OPEN     "
001870               GO TO 0300-EXIT.
001880           IF ORD-QUANTITY-ARG NOT = WS-INC-QUANTITY
001890               GO TO 0300-EXIT.
001900           MOVE ORD-USER-ID-ARG    TO WS-CAND-USER-ID.
001910           MOVE ORD-TYPE-ARG       TO WS-CAND-TYPE.
001920           MOVE ORD-PRICE-ARG      TO WS-CAND-PRICE.
001930           MOVE ORD-PRICE-NULL-ARG TO WS-CAND-PRICE-NULL.
001940           MOVE ORD-TIMESTAMP-ARG  TO WS-CAND-TIMESTAMP.
001950           PERFORM 0400-PRICE-TEST.
001960           IF WS-TRADE-OK-SW NOT = "Y"
001970               GO TO 0300-EXIT.
001980           PERFORM 0500-EXECUTE-MATCH.
001990           MOVE WS-YES-FLAG TO WS-MATCH-FOUND-SW.
002000       0300-EXIT.
002010           EXIT.
002020      ******************************************************************
002030      *    0400 - PRICE TEST AND TRADE PRICE (BUSINESS RULES)          *
002040      ******************************************************************
002050       0400-PRICE-TEST.
002060           MOVE "N" TO WS-TRADE-OK-SW.
002070           IF WS-INC-PRICE-NULL = "N" AND WS-CAND-PRICE-NULL = "N"
002080               PERFORM 0410-BOTH-AT-PRICE THRU 0410-EXIT
002090           ELSE
002100               PERFORM 0420-FALLBACK-PRICE-TEST THRU 0420-EXIT.
002110      ******************************************************************
002120      *    BOTH SIDES CARRY A PRICE - MATCH IF BUY >= SELL, TRADE AT   *
002130      *    THE EARLIER ORDER'S PRICE (TIE GOES TO THE CANDIDATE).      *
002140      ******************************************************************
002150       0410-BOTH-AT-PRICE.
002160           IF WS-INC-SIDE = "BUY "
002170               MOVE WS-INC-PRICE  TO WS-BUY-PRICE
002180               MOVE WS-CAND-PRICE TO WS-SELL-PRICE
002190           ELSE
002200               MOVE WS-CAND-PRICE TO WS-BUY-PRICE
002210               MOVE WS-INC-PRICE  TO WS-SELL-PRICE.
002220           IF WS-BUY-PRICE < WS-SELL-PRICE
002230               GO TO 0410-EXIT.
002240           MOVE "Y" TO WS-TRADE-OK-SW.
002250           IF WS-INC-TIMESTAMP < WS-CAND-TIMESTAMP
002260               MOVE WS-INC-PRICE  TO WS-TRADE-PRICE
002270           ELSE
002280               MOVE WS-CAND-PRICE TO WS-TRADE-PRICE.
002290       0410-EXIT.
002300           EXIT.
002310      ******************************************************************
002320      *    ONE OR BOTH SIDES ARE OPEN-TYPE - TRADE AT THE FALLBACK     *
002330      *    PRICE, UNLESS IT VIOLATES AN AT-PRICE PARTICIPANT'S LIMIT.  *
002340      ******************************************************************
002350       0420-FALLBACK-PRICE-TEST.
002360           MOVE "GETFALL " TO ORD-FUNCTION.
002370           MOVE WS-INC-ITEM-ID TO ORD-ITEM-ID-ARG.
002380           CALL "ORDERSR" USING ORD-REQUEST-AREA.
002390           MOVE ORD-FALLBACK-PRICE TO WS-TRADE-PRICE.
002400           IF WS-INC-PRICE-NULL = "N" AND WS-INC-SIDE = "BUY " AND
002410                   WS-INC-PRICE < WS-TRADE-PRICE
002420               GO TO 0420-EXIT.
002430           IF WS-INC-PRICE-NULL = "N" AND WS-INC-SIDE = "SELL" AND
002440                   WS-INC-PRICE > WS-TRADE-PRICE
002450               GO TO 0420-EXIT.
002460           IF WS-CAND-PRICE-NULL = "N" AND WS-INC-SIDE = "BUY " AND
002470                   WS-CAND-PRICE > WS-TRADE-PRICE
002480               GO TO 0420-EXIT.
002490           IF WS-CAND-PRICE-NULL = "N" AND WS-INC-SIDE = "SELL" AND
002500                   WS-CAND-PRICE < WS-TRADE-PRICE
002510               GO TO 0420-EXIT.
002520           MOVE "Y" TO WS-TRADE-OK-SW.
002530       0420-EXIT.
002540           EXIT.
002550      ******************************************************************
002560      *    0500 - FILL BOTH ORDERS AND FILE THE TRADE.                 *
002570      ******************************************************************
002580       0500-EXECUTE-MATCH.
002590           MOVE "SETSTAT " TO ORD-FUNCTION.
002600           MOVE WS-INC-ORDER-ID TO ORD-ORDER-ID-ARG.
002610           MOVE "FILLED   " TO ORD-STATUS-ARG.
002620           CALL "ORDERSR" USING ORD-REQUEST-AREA.
002630           MOVE "SETSTAT " TO ORD-FUNCTION.
002640           MOVE WS-CAND-ORDER-ID TO ORD-ORDER-ID-ARG.
002650           MOVE "FILLED   " TO ORD-STATUS-ARG.
002660           CALL "ORDERSR" USING ORD-REQUEST-AREA.
002670           IF WS-INC-SIDE = "BUY "
002680               MOVE WS-INC-USER-ID    TO WS-BUYER-ID
002690               MOVE WS-INC-ORDER-ID   TO WS-BUY-ORDER-ID
002700               MOVE WS-CAND-USER-ID   TO WS-SELLER-ID
002710               MOVE WS-CAND-ORDER-ID  TO WS-SELL-ORDER-ID
002720           ELSE
002730               MOVE WS-CAND-USER-ID   TO WS-BUYER-ID
002740               MOVE WS-CAND-ORDER-ID  TO WS-BUY-ORDER-ID
002750               MOVE WS-INC-USER-ID    TO WS-SELLER-ID
002760               MOVE WS-INC-ORDER-ID   TO WS-SELL-ORDER-ID.
002770           MOVE "TRDINS  " TO ORD-FUNCTION.
002780           MOVE WS-INC-ITEM-ID     TO ORD-ITEM-ID-ARG.
002790           MOVE WS-BUYER-ID        TO ORD-BUYER-ID-ARG.
002800           MOVE WS-BUY-ORDER-ID    TO ORD-BUY-ORDER-ID-ARG.
002810           MOVE WS-SELLER-ID       TO ORD-SELLER-ID-ARG.
002820           MOVE WS-SELL-ORDER-ID   TO ORD-SELL-ORDER-ID-ARG.
002830           MOVE WS-TRADE-PRICE     TO ORD-TRD-PRICE-ARG.
002840           MOVE WS-INC-TIMESTAMP   TO ORD-TRD-TS-ARG.
002850           MOVE WS-INC-QUANTITY    TO ORD-TRD-QTY-ARG.
002860           CALL "ORDERSR" USING ORD-REQUEST-AREA.
