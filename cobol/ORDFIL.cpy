000100      ******************************************************************
000110      *    MEMBER:  ORDFIL                                            *
000120      *    DESCRIBES THE ORDER LEDGER RECORD (ORDER-LEDGER FILE).     *
000130      *    ONE ENTRY PER SUBMITTED ORDER, CARRIED TO FINAL STATUS.    *
000140      *    SHARED BY ORDERSR (LEDGER OWNER) AND MATCHSR (MATCHING     *
000150      *    ENGINE, VIA THE ORDER TABLE PASSED ON CALL).               *
000160      ******************************************************************
000170      *    92/04  RKL  ORIGINAL MEMBER FOR BUYSR/SELL RECORD I-O      *
000180      *    98/11  RKL  Y2K - TIMESTAMP FIELD CARRIES 4-DIGIT YEAR     *
000190      *    03/06  DWT  ADDED PRICE-NULL IND FOR OPEN-TYPE ORDERS      *
000200      ******************************************************************
000210       10  ORD-ORDER-ID                PIC 9(09).
000220       10  ORD-USER-ID                 PIC 9(09).
000230       10  ORD-ITEM-ID                 PIC 9(09).
000240       10  ORD-SIDE                    PIC X(04).
000250           88  ORD-SIDE-BUY            VALUE "BUY ".
000260           88  ORD-SIDE-SELL           VALUE "SELL".
000270       10  ORD-ORDER-TYPE              PIC X(08).
000280           88  ORD-TYPE-AT-PRICE       VALUE "AT-PRICE".
000290           88  ORD-TYPE-OPEN           VALUE "OPEN    ".
000300       10  ORD-PRICE                   PIC S9(07)V99.
000310       10  ORD-PRICE-NULL              PIC X(01).
000320           88  ORD-PRICE-IS-NULL       VALUE "Y".
000330           88  ORD-PRICE-IS-PRESENT    VALUE "N".
000340       10  ORD-STATUS                  PIC X(09).
000350           88  ORD-STATUS-OPEN         VALUE "OPEN     ".
000360           88  ORD-STATUS-FILLED       VALUE "FILLED   ".
000370           88  ORD-STATUS-CANCELLED    VALUE "CANCELLED".
000380       10  ORD-TIMESTAMP               PIC X(14).
000390       10  ORD-TIMESTAMP-PARTS REDEFINES ORD-TIMESTAMP.
000400           15  ORD-TS-YYYY             PIC 9(04).
000410           15  ORD-TS-MM               PIC 9(02).
000420           15  ORD-TS-DD               PIC 9(02).
000430           15  ORD-TS-HH               PIC 9(02).
000440           15  ORD-TS-MN               PIC 9(02).
000450           15  ORD-TS-SS               PIC 9(02).
000460       10  ORD-QUANTITY                PIC 9(05).
000470       10  FILLER                      PIC X(01).
