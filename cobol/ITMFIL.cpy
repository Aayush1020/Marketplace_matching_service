000100      ******************************************************************
000110      *    MEMBER:  ITMFIL                                            *
000120      *    DESCRIBES THE ITEM MASTER RECORD (ITEM-MASTER FILE).       *
000130      *    MAINTAINED BY ITEMSR; ONE ENTRY PER COLLECTIBLE ("REPLICA")*
000140      *    KNOWN TO THE MARKETPLACE.                                 *
000150      ******************************************************************
000160      *    92/04  RKL  ORIGINAL MEMBER, FOLLOWS QUOTE FILE LAYOUT     *
000170      *    97/08  DWT  FOLD-TO-UPPER LOOKUP FIELD LIVES IN ITEMSR'S   *
000180      *                 IN-MEMORY TABLE ENTRY (ITM-NAME-UC) - NOT     *
000190      *                 CARRIED IN THIS MASTER RECORD LAYOUT.         *
000200      ******************************************************************
000210       10  ITM-ITEM-ID                 PIC 9(09).
000220       10  ITM-NAME                    PIC X(30).
