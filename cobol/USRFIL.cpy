000100      ******************************************************************
000110      *    MEMBER:  USRFIL                                            *
000120      *    DESCRIBES THE USER MASTER RECORD (USER-MASTER FILE).      *
000130      *    MAINTAINED BY USERSR; ONE ENTRY PER MARKETPLACE PARTICIPANT*
000140      ******************************************************************
000150      *    92/04  RKL  ORIGINAL MEMBER, FOLLOWS CUST FILE LAYOUT      *
000160      *    97/08  DWT  FOLD-TO-UPPER LOOKUP FIELD LIVES IN USERSR'S   *
000170      *                 IN-MEMORY TABLE ENTRY (USR-NAME-UC) - NOT     *
000180      *                 CARRIED IN THIS MASTER RECORD LAYOUT.         *
000190      ******************************************************************
000200       10  USR-USER-ID                 PIC 9(09).
000210       10  USR-NAME                    PIC X(30).
